000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCLATX.
000300 AUTHOR.        M GUTIERREZ.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - PROCESOS BATCH.
000500 DATE-WRITTEN.  14/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    CLASIFICADOR DE TEXTO POR TEMATICA                         *
001000*    ====================================                       *
001100*  FUNCIONAMIENTO
001200*  * Lee un documento de texto libre (DDENTRA), lo parte en
001300*    palabras, reduce cada palabra a su raiz (CALL PGMRAIZ) y
001400*    coteja cada raiz contra los diccionarios fijos de 6
001500*    tematicas: MEDICINE, HISTORY, PROGRAMMING, NETWORKS,
001600*    CRYPTOGRAPHY y FINANCE.
001700*  * Cada palabra que coincide con el diccionario de una
001800*    tematica suma 1 punto a esa tematica; cada frase del
001900*    listado de frases que aparece en el texto suma 2 puntos
002000*    (en la configuracion de fabrica no hay frases cargadas).
002100*  * La tematica de mayor puntaje es el resultado del analisis;
002200*    en caso de empate gana la tematica declarada primero.
002300*
002400*  Se genera un listado (DDSALID, FBA 80 bytes) con:
002500*    - Encabezado con el total de palabras del documento.
002600*    - Estadistica por tematica (puntaje y porcentaje).
002700*    - Detalle de coincidencias por tematica.
002800*    - Linea de conclusion con la tematica ganadora.
002900*
003000*  ESTADISTICAS AL FINAL (DISPLAY, no van al listado)
003100*    Total de palabras extraidas.
003200*    Total de coincidencias de diccionario.
003300*    Total de coincidencias de frases.
003400*
003500*  REGLAS DE NEGOCIO (RESUMEN PARA EL MANTENEDOR)
003600*  1. Una palabra se compone de corridas de letras latinas o
003700*     cirilicas (clase LETRA-PALABRA); digitos, signos de
003800*     puntuacion y blancos siempre cortan la palabra.
003900*  2. Toda palabra se reduce a su raiz por PGMRAIZ antes de
004000*     cotejarla; el diccionario fijo guarda raices, no palabras
004100*     completas.
004200*  3. El cotejo de diccionario es bidireccional: alcanza con que
004300*     la raiz de la palabra sea prefijo de la entrada, o que la
004400*     entrada sea prefijo de la raiz.
004500*  4. Cada coincidencia de palabra suma 1 punto a su tematica;
004600*     cada coincidencia de frase (conteo no solapado) suma 2
004700*     puntos. No hay frases cargadas en la configuracion de
004800*     fabrica, pero el mecanismo queda construido para cuando el
004900*     area funcional defina un catalogo de frases.
005000*  5. Gana la tematica de mayor puntaje; en caso de empate, gana
005100*     la tematica declarada primero en WS-TABLA-DICC-INIC (orden
005200*     1=MEDICINE ... 6=FINANCE). No se reparte el premio.
005300*  6. El porcentaje de cada tematica se calcula siempre sobre el
005400*     total de palabras del documento (no sobre el total de
005500*     coincidencias), con dos decimales y redondeo normal.
005600*
005700*  LIMITES DE TABLA (REVISAR ANTES DE SUBIR ESTOS VALORES)
005800*  - WS-TEXTO-COMPLETO ......... 20000 POSICIONES (SIS-0902).
005900*  - WS-TABLA-PALABRAS ......... 4000 FILAS (WS-MAX-PALABRAS).
006000*  - WS-TABLA-DICC ............. 63 FILAS DE FABRICA (FIJAS).
006100*  - WS-TABLA-FRASES ........... 50 FILAS COMO TOPE (WS-MAX-FRASES),
006200*                                 0 CARGADAS DE FABRICA.
006300*  - WS-TABLA-DETALLE .......... 600 FILAS (WS-MAX-DETALLE).
006400*  SI ALGUNA TABLA SE LLENA, EL PROGRAMA NO CORTA: DESCARTA EL
006500*  EXCEDENTE EN SILENCIO Y SIGUE. NO SE HA RECIBIDO UN DOCUMENTO
006600*  DEL AREA DE ESTUDIOS QUE LLEGUE A ESTOS TOPES.
006700*
006800*  CONVENCION DE PREFIJOS DE ESTE PROGRAMA (SIS-0589)
006900*  - WS- : TODO CAMPO DE WORKING-STORAGE.
007000*  - LK- : TODO CAMPO DEL AREA DE COMUNICACION CON PGMRAIZ.
007100*  - FS- : CAMPOS DE FILE STATUS.
007200*  NO SE USAN PREFIJOS POR SECCION (W00-, W01-...) EN ESTE
007300*  PROGRAMA; ESE ESQUEMA NO FUE ADOPTADO POR ESTA APLICACION.
007400******************************************************************
007500*  HISTORIAL DE MODIFICACIONES
007600*  FECHA       AUTOR  TICKET      DESCRIPCION
007700*  ----------  -----  ----------  ------------------------------
007800*  14/09/1987  MGU    SIS-0440    VERSION INICIAL. LECTURA DE
007900*                                 DOCUMENTO, EXTRACCION DE
008000*                                 PALABRAS Y DICCIONARIO DE LAS
008100*                                 6 TEMATICAS DE FABRICA.
008200*  22/01/1988  MGU    SIS-0468    AGREGA CALL A PGMRAIZ PARA
008300*                                 REDUCIR CADA PALABRA A SU RAIZ
008400*                                 ANTES DE COTEJAR DICCIONARIO.
008500*  03/06/1989  RDP    SIS-0513    AGREGA MECANISMO DE FRASES
008600*                                 (TABLA WS-TABLA-FRASES), SIN
008700*                                 FRASES DE FABRICA.
008800*  19/11/1990  RDP    SIS-0589    ESTANDARIZA PREFIJOS DE TRABAJO
008900*                                 A WS- SEGUN NORMA DE LA
009000*                                 GERENCIA DE SISTEMAS.
009100*  07/02/1992  JCA    SIS-0642    CORRIGE REGLA DE EMPATE EN
009200*                                 TEMATICA GANADORA: GANA LA
009300*                                 PRIMERA DECLARADA, NO LA
009400*                                 ULTIMA (HALLAZGO DE AUDITORIA).
009500*  25/08/1993  JCA    SIS-0700    AGREGA DETALLE DE COINCIDENCIAS
009600*                                 POR TEMATICA AL LISTADO
009700*                                 (ANTES SOLO SE MOSTRABA POR
009800*                                 DISPLAY).
009900*  14/04/1995  LVZ    SIS-0756    CORRIGE PORCENTAJE CUANDO EL
010000*                                 DOCUMENTO NO TIENE PALABRAS
010100*                                 (DIVISION POR CERO).
010200*  02/10/1996  LVZ    SIS-0804    AGREGA CLASE LETRA-PALABRA EN
010300*                                 SPECIAL-NAMES PARA RECONOCER
010400*                                 LETRAS CIRILICAS Y LATINAS EN
010500*                                 UN SOLO PASO.
010600*  30/12/1998  FNM    SIS-0888    REVISION Y2K: SIN CAMPOS DE
010700*                                 FECHA DE CUATRO DIGITOS EN
010800*                                 ESTE PROGRAMA. SIN CAMBIOS
010900*                                 FUNCIONALES.
011000*  11/05/1999  FNM    SIS-0902    AMPLIA WS-TEXTO-COMPLETO A
011100*                                 20000 POSICIONES; EL LARGO
011200*                                 ANTERIOR TRUNCABA DOCUMENTOS
011300*                                 GRANDES DEL AREA DE ESTUDIOS.
011400*  19/03/2001  HBE    SIS-0945    CORRIGE CONTEO DE FRASES NO
011500*                                 SOLAPADAS (INSPECT TALLYING
011600*                                 FOR ALL YA ES NO SOLAPADO,
011700*                                 SE QUITA UN CONTEO MANUAL
011800*                                 REDUNDANTE).
011900*  14/08/2001  HBE    SIS-0951    REVISION SOLICITADA POR AREA
012000*                                 FUNCIONAL: SE CONFIRMA QUE LOS
012100*                                 63 TERMINOS DEL DICCIONARIO DE
012200*                                 FABRICA (12 POR TEMATICA MEDICA,
012300*                                 VARIABLE SEGUN TEMATICA) CUBREN
012400*                                 EL CATALOGO VIGENTE. SIN CAMBIOS
012500*                                 DE CODIGO.
012600*  02/05/2002  GCQ    SIS-0978    AGREGA CONTADOR WS-LINEAS-LEIDAS
012700*                                 PARA DIAGNOSTICO DE CORRIDAS CON
012800*                                 DOCUMENTOS MUY FRAGMENTADOS
012900*                                 (MUCHAS LINEAS CORTAS).
013000*  20/11/2002  GCQ    SIS-0991    ACLARA EN COMENTARIOS EL USO DE
013100*                                 WS-TABLA-FRASES REDEFINES; LA
013200*                                 GERENCIA DE AUDITORIA PIDIO QUE
013300*                                 QUEDARA EXPLICITO QUE LA TABLA
013400*                                 DE FRASES SE ENTREGA VACIA DE
013500*                                 FABRICA Y QUE NO HAY UN MEDIO DE
013600*                                 CARGA EN ESTE PROGRAMA.
013700*  17/03/2003  HBE    SIS-1005    REVISION DE RUTINA DE CIERRE DE
013800*                                 PERIODO. SE VERIFICA QUE EL
013900*                                 PROGRAMA NO DEJA ARCHIVOS
014000*                                 ABIERTOS ANTE UN RETURN-CODE
014100*                                 DISTINTO DE CERO. SIN CAMBIOS
014200*                                 FUNCIONALES.
014300*  09/09/2004  LVZ    SIS-1040    AMPLIA COMENTARIOS DE LA SECCION
014400*                                 DE EXTRACCION DE PALABRAS A
014500*                                 PEDIDO DE UN NUEVO INTEGRANTE DEL
014600*                                 EQUIPO, QUE TUVO DIFICULTAD PARA
014700*                                 SEGUIR EL PARRAFO 2120 EN UNA
014800*                                 REVISION DE PRODUCCION.
014900*  11/02/2005  GCQ    SIS-1052    DOCUMENTA EN EL ENCABEZADO LAS
015000*                                 REGLAS DE NEGOCIO VIGENTES A
015100*                                 PEDIDO DE LA GERENCIA DE
015200*                                 SISTEMAS, PARA FACILITAR EL
015300*                                 TRASPASO A NUEVOS INTEGRANTES
015400*                                 DEL EQUIPO DE MANTENIMIENTO.
015500*  25/07/2006  HBE    SIS-1071    AMPLIA COMENTARIOS DE LA TABLA DE
015600*                                 DICCIONARIO CON UN RENGLON POR
015700*                                 BLOQUE DE TEMATICA, PARA FACILITAR
015800*                                 LA UBICACION DE UNA RAIZ PUNTUAL
015900*                                 DURANTE EL MANTENIMIENTO.
016000*  03/04/2007  GCQ    SIS-1088    REVISION CONJUNTA CON EL AREA DE
016100*                                 AUDITORIA DE SISTEMAS SOBRE EL
016200*                                 MANEJO DE RETURN-CODE EN LOS DOS
016300*                                 PROGRAMAS DEL PASO (PGMCLATX Y
016400*                                 PGMRAIZ). SE CONFIRMA QUE EL VALOR
016500*                                 9999 ES EL UNICO CODIGO DE ERROR
016600*                                 USADO EN EL PASO. SIN CAMBIOS DE
016700*                                 CODIGO.
016800*  14/01/2008  LVZ    SIS-1103    SE AGREGAN COMENTARIOS DE PASO (1,
016900*                                 2, 3...) DENTRO DE LOS PARRAFOS MAS
017000*                                 LARGOS (2251, 2310, 4350) A PEDIDO
017100*                                 DEL AREA DE CALIDAD DE SOFTWARE,
017200*                                 QUE LOS SENALO COMO DE DIFICIL
017300*                                 LECTURA EN LA ULTIMA AUDITORIA DE
017400*                                 CODIGO. SIN CAMBIOS FUNCIONALES.
017500*  02/06/2009  LVZ    SIS-1112    WS-TABLA-FRASES-INIC/REDEFINES
017600*                                 TENIA OCCURS 1 TIMES, NO 50, A
017700*                                 PESAR DE QUE WS-MAX-FRASES YA
017800*                                 DECIA 50 DESDE SIS-0991. SE
017900*                                 CORRIGE EL OCCURS DE LA TABLA PARA
018000*                                 QUE COINCIDA CON EL TOPE DOCUMEN-
018100*                                 TADO; DETECTADO AL ARMAR UN JUEGO
018200*                                 DE PRUEBA CON MAS DE UNA FRASE
018300*                                 CARGADA.
018400*  18/09/2009  LVZ    SIS-1121    LAS LINEAS DE ENCABEZADO, ESTADIS-
018500*                                 TICA Y DETALLE (4100, 4210, 4352)
018600*                                 ARMABAN EL STRING CON EL CAMPO
018700*                                 PIC Z... COMPLETO, ARRASTRANDO LOS
018800*                                 BLANCOS DE SUPRESION DE CEROS AL
018900*                                 LISTADO (EJ. "MEDICINE:      5
019000*                                 совпадений"). SE AGREGA EL PARRAFO
019100*                                 GENERICO 4090-QUITAR-BLANCOS-ED-I
019200*                                 QUE UBICA LA PRIMERA POSICION NO
019300*                                 BLANCO DE CUALQUIER CAMPO EDITADO,
019400*                                 Y LOS TRES PARRAFOS DE INFORME LO
019500*                                 USAN ANTES DE ARMAR SU LINEA.
019600*
019700*    NOTA DE MANTENIMIENTO (VIGENTE DESDE SIS-1103): ESTE PROGRAMA
019800*    Y PGMRAIZ CONFORMAN UN UNICO PASO BATCH; CUALQUIER CAMBIO EN
019900*    EL AREA DE COMUNICACION LK-RAIZ-COMUNICACION DEBE REVISARSE EN
020000*    AMBOS PROGRAMAS A LA VEZ, PORQUE EL LARGO Y EL ORDEN DE LOS
020100*    CAMPOS DEBEN COINCIDIR EXACTAMENTE EN EL CALL.
020200******************************************************************
020300
020400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020500 ENVIRONMENT DIVISION.
020600 CONFIGURATION SECTION.
020700
020800*    LETRA-PALABRA RECONOCE EN UN SOLO PASO LAS LETRAS LATINAS
020900*    (USADAS EN SIGLAS COMO IP, TCP, RSA) Y LAS LETRAS CIRILICAS
021000*    DE LOS DOCUMENTOS EN RUSO (SIS-0804). CUALQUIER OTRO
021100*    CARACTER (DIGITO, SIGNO, BLANCO) NO ES LETRA-PALABRA Y
021200*    CORTA LA PALABRA EN CURSO.
021300 SPECIAL-NAMES.
021400     CLASS LETRA-PALABRA IS "A" THRU "Z", "a" THRU "z",
021500                             "А" THRU "Я", "а" THRU "я".
021600
021700 INPUT-OUTPUT SECTION.
021800 FILE-CONTROL.
021900
022000*    DDENTRA: DOCUMENTO DE TEXTO LIBRE A CLASIFICAR.
022100     SELECT ENTRADA ASSIGN DDENTRA
022200     ORGANIZATION IS LINE SEQUENTIAL
022300     FILE STATUS IS FS-ENTRADA.
022400
022500*    DDSALID: LISTADO DE RESULTADOS DEL ANALISIS.
022600     SELECT SALIDA  ASSIGN DDSALID
022700     ORGANIZATION IS LINE SEQUENTIAL
022800     FILE STATUS IS FS-SALIDA.
022900
023000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023100 DATA DIVISION.
023200 FILE SECTION.
023300
023400*----------- DOCUMENTO DE ENTRADA (TEXTO LIBRE) --------------------
023500*    UNA LINEA POR REGISTRO, SIN ESTRUCTURA FIJA. EL LARGO 200
023600*    ES EL USADO POR EL AREA DE ESTUDIOS PARA SUS DOCUMENTOS;
023700*    LINEAS MAS LARGAS SE RECIBEN TRUNCADAS POR EL SISTEMA
023800*    OPERATIVO ANTES DE LLEGAR A ESTE PROGRAMA.
023900 FD  ENTRADA
024000     BLOCK CONTAINS 0 RECORDS
024100     RECORDING MODE IS F.
024200 01  REG-ENTRADA            PIC X(200).
024300
024400*----------- LISTADO DE RESULTADOS (REPORT-LINE) -------------------
024500*    80 POSICIONES, UNA LINEA POR REGISTRO, SIN CABECERAS DE
024600*    CONTROL (NO ES UN LISTADO PAGINADO).
024700 FD  SALIDA
024800     BLOCK CONTAINS 0 RECORDS
024900     RECORDING MODE IS F.
025000 01  REG-SALIDA              PIC X(80).
025100
025200
025300 WORKING-STORAGE SECTION.
025400*========================*
025500
025600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
025700
025800*----------- STATUS ARCHIVOS  ------------------------------------
025900*    SE REVISAN DESPUES DE CADA OPEN/READ/CLOSE; UN STATUS
026000*    DISTINTO DE '00' (O '10' EN LECTURA, FIN DE ARCHIVO) DEJA
026100*    EL RETURN-CODE EN 9999 PARA QUE EL JCL CORTE EL PASO.
026200 77  FS-ENTRADA              PIC XX       VALUE SPACES.
026300 77  FS-SALIDA               PIC XX       VALUE SPACES.
026400
026500*    SWITCH DE FIN DE LECTURA DEL DOCUMENTO DE ENTRADA.
026600 77  WS-STATUS-FIN           PIC X.
026700     88  WS-FIN-LECTURA                   VALUE 'Y'.
026800     88  WS-NO-FIN-LECTURA                VALUE 'N'.
026900
027000*----------- AREA DEL DOCUMENTO COMPLETO --------------------------
027100*    TODO EL DOCUMENTO SE ARMA AQUI ANTES DE EXTRAER PALABRAS,
027200*    PORQUE LA CLASIFICACION ES SOBRE EL DOCUMENTO COMPLETO Y NO
027300*    LINEA POR LINEA. EL LARGO 20000 FUE AMPLIADO POR SIS-0902;
027400*    VER HISTORIAL DE MODIFICACIONES.
027500 01  WS-TEXTO-COMPLETO       PIC X(20000) VALUE SPACES.
027600 77  WS-TEXTO-LONG           PIC 9(5) COMP VALUE ZEROS.
027700 77  WS-LINEA-LONG           PIC 9(3) COMP VALUE ZEROS.
027800*    CONTADOR DE DIAGNOSTICO; NO AFECTA EL RESULTADO DEL ANALISIS
027900*    (SIS-0978).
028000 77  WS-LINEAS-LEIDAS        PIC 9(5) COMP VALUE ZEROS.
028100
028200*----------- CONVERSION A MINUSCULAS (IGUAL QUE PGMRAIZ) ---------
028300*    TABLAS DE CONVERSION PARA INSPECT...CONVERTING. DEBEN
028400*    MANTENERSE EN EL MISMO ORDEN DE POSICIONES QUE LA TABLA
028500*    EQUIVALENTE EN PGMRAIZ; SI SE AGREGA UNA LETRA A UNA, HAY
028600*    QUE AGREGARLA A LA OTRA EN LA MISMA POSICION.
028700 77  WS-TABLA-MAYUSC  PIC X(58) VALUE
028800     'ABCDEFGHIJKLMNOPQRSTUVWXYZАБВГДЕЖЗИЙКЛМНОПРСТУФХЦЧШЩЪЫЬЭЮЯ'.
028900 77  WS-TABLA-MINUSC  PIC X(58) VALUE
029000     'abcdefghijklmnopqrstuvwxyzабвгдежзийклмнопрстуфхцчшщъыьэюя'.
029100
029200*----------- TABLA DE PALABRAS EXTRAIDAS --------------------------
029300*    4000 FILAS CUBREN HOLGADAMENTE LOS DOCUMENTOS DEL AREA DE
029400*    ESTUDIOS; SI SE LLENA, LAS PALABRAS EXCEDENTES SE DESCARTAN
029500*    EN SILENCIO (VER 2150-GUARDAR-PALABRA-I).
029600 77  WS-MAX-PALABRAS         PIC 9(5) COMP VALUE 4000.
029700 77  WS-TOTAL-PALABRAS       PIC 9(5) COMP VALUE ZEROS.
029800 77  WS-IX-PAL               PIC 9(5) COMP VALUE ZEROS.
029900
030000 01  WS-TABLA-PALABRAS.
030100     03  WS-PAL-FILA OCCURS 4000 TIMES.
030200*        PALABRA TAL COMO APARECE EN EL DOCUMENTO, YA EN
030300*        MINUSCULAS.
030400         05  WS-PAL-TEXTO     PIC X(30) VALUE SPACES.
030500         05  WS-PAL-LONG      PIC 9(2)  VALUE ZEROS.
030600*        RAIZ DEVUELTA POR PGMRAIZ (SE LLENA EN 2200).
030700         05  WS-PAL-RAIZ      PIC X(30) VALUE SPACES.
030800         05  FILLER           PIC X(08) VALUE SPACES.
030900
031000*----------- AREA DE EXTRACCION CARACTER A CARACTER ---------------
031100*    ACUMULA LA PALABRA QUE SE ESTA ARMANDO MIENTRAS SE RECORRE
031200*    EL DOCUMENTO CARACTER POR CARACTER (VER 2120).
031300 77  WS-IX-CHAR               PIC 9(5) COMP VALUE ZEROS.
031400 77  WS-PALABRA-ACTUAL        PIC X(30)     VALUE SPACES.
031500 77  WS-PALABRA-ACTUAL-LONG   PIC 9(2) COMP VALUE ZEROS.
031600
031700*----------- DICCIONARIO DE TEMATICAS (TABLA DE FABRICA) ----------
031800*    TOPIC-CODE: 1=MEDICINE 2=HISTORY 3=PROGRAMMING 4=NETWORKS
031900*                5=CRYPTOGRAPHY 6=FINANCE
032000*    CADA FILA ES UN DIGITO DE TEMATICA SEGUIDO DE UNA RAIZ EN
032100*    CIRILICO MINUSCULA, RELLENA CON BLANCOS A 15 POSICIONES.
032200*    LA TABLA SE ARMA COMO 01/FILLER PARA PODER CARGAR LITERALES
032300*    DE LARGO FIJO POR VALUE, Y SE REDEFINE DEBAJO EN FILAS
032400*    SUBSCRIPTABLES (WS-TABLA-DICC); ESTE ES EL MISMO RECURSO
032500*    USADO EN PGMRAIZ PARA LAS TABLAS DE SUFIJOS.
032600*
032700*    BLOQUE MEDICINE (12 RAICES).
032800 01  WS-TABLA-DICC-INIC.
032900     03  FILLER     PIC X(16) VALUE '1врач           '.
033000     03  FILLER     PIC X(16) VALUE '1болезн         '.
033100     03  FILLER     PIC X(16) VALUE '1лечен          '.
033200     03  FILLER     PIC X(16) VALUE '1пациент        '.
033300     03  FILLER     PIC X(16) VALUE '1диагноз        '.
033400     03  FILLER     PIC X(16) VALUE '1симптом        '.
033500     03  FILLER     PIC X(16) VALUE '1терап          '.
033600     03  FILLER     PIC X(16) VALUE '1хирург         '.
033700     03  FILLER     PIC X(16) VALUE '1анализ         '.
033800     03  FILLER     PIC X(16) VALUE '1рецепт         '.
033900     03  FILLER     PIC X(16) VALUE '1медикамент     '.
034000     03  FILLER     PIC X(16) VALUE '1госпитал       '.
034100*    BLOQUE HISTORY (10 RAICES).
034200     03  FILLER     PIC X(16) VALUE '2истор          '.
034300     03  FILLER     PIC X(16) VALUE '2век            '.
034400     03  FILLER     PIC X(16) VALUE '2эпох           '.
034500     03  FILLER     PIC X(16) VALUE '2войн           '.
034600     03  FILLER     PIC X(16) VALUE '2импер          '.
034700     03  FILLER     PIC X(16) VALUE '2государств     '.
034800     03  FILLER     PIC X(16) VALUE '2революц        '.
034900     03  FILLER     PIC X(16) VALUE '2древн          '.
035000     03  FILLER     PIC X(16) VALUE '2цивилизац      '.
035100     03  FILLER     PIC X(16) VALUE '2археолог       '.
035200*    BLOQUE PROGRAMMING (11 RAICES).
035300     03  FILLER     PIC X(16) VALUE '3код            '.
035400     03  FILLER     PIC X(16) VALUE '3программ       '.
035500     03  FILLER     PIC X(16) VALUE '3алгоритм       '.
035600     03  FILLER     PIC X(16) VALUE '3функц          '.
035700     03  FILLER     PIC X(16) VALUE '3класс          '.
035800     03  FILLER     PIC X(16) VALUE '3метод          '.
035900     03  FILLER     PIC X(16) VALUE '3переменн       '.
036000     03  FILLER     PIC X(16) VALUE '3цикл           '.
036100     03  FILLER     PIC X(16) VALUE '3массив         '.
036200     03  FILLER     PIC X(16) VALUE '3компилятор     '.
036300     03  FILLER     PIC X(16) VALUE '3отладк         '.
036400*    BLOQUE NETWORKS (10 RAICES; INCLUYE SIGLAS EN LATINO
036500*    IP/TCP/DNS, QUE SE COTEJAN IGUAL QUE CUALQUIER OTRA RAIZ).
036600     03  FILLER     PIC X(16) VALUE '4сет            '.
036700     03  FILLER     PIC X(16) VALUE '4протокол       '.
036800     03  FILLER     PIC X(16) VALUE '4сервер         '.
036900     03  FILLER     PIC X(16) VALUE '4клиент         '.
037000     03  FILLER     PIC X(16) VALUE '4маршрутизац    '.
037100     03  FILLER     PIC X(16) VALUE '4ip             '.
037200     03  FILLER     PIC X(16) VALUE '4tcp            '.
037300     03  FILLER     PIC X(16) VALUE '4dns            '.
037400     03  FILLER     PIC X(16) VALUE '4firewall       '.
037500     03  FILLER     PIC X(16) VALUE '4пакет          '.
037600*    BLOQUE CRYPTOGRAPHY (10 RAICES; INCLUYE SIGLAS RSA/AES).
037700     03  FILLER     PIC X(16) VALUE '5шифр           '.
037800     03  FILLER     PIC X(16) VALUE '5ключ           '.
037900     03  FILLER     PIC X(16) VALUE '5дешифр         '.
038000     03  FILLER     PIC X(16) VALUE '5криптограф     '.
038100     03  FILLER     PIC X(16) VALUE '5хеш            '.
038200     03  FILLER     PIC X(16) VALUE '5блокчейн       '.
038300     03  FILLER     PIC X(16) VALUE '5алгоритм       '.
038400     03  FILLER     PIC X(16) VALUE '5rsa            '.
038500     03  FILLER     PIC X(16) VALUE '5aes            '.
038600     03  FILLER     PIC X(16) VALUE '5подпис         '.
038700*    BLOQUE FINANCE (10 RAICES). TOTAL DE LA TABLA: 63 FILAS.
038800     03  FILLER     PIC X(16) VALUE '6финанс         '.
038900     03  FILLER     PIC X(16) VALUE '6банк           '.
039000     03  FILLER     PIC X(16) VALUE '6кредит         '.
039100     03  FILLER     PIC X(16) VALUE '6инвестиц       '.
039200     03  FILLER     PIC X(16) VALUE '6акц            '.
039300     03  FILLER     PIC X(16) VALUE '6бирж           '.
039400     03  FILLER     PIC X(16) VALUE '6капитал        '.
039500     03  FILLER     PIC X(16) VALUE '6процент        '.
039600     03  FILLER     PIC X(16) VALUE '6депозит        '.
039700     03  FILLER     PIC X(16) VALUE '6валют          '.
039800 01  WS-TABLA-DICC REDEFINES WS-TABLA-DICC-INIC.
039900     03  WS-DICC-FILA OCCURS 63 TIMES.
040000         05  WS-DICC-TOPCOD   PIC 9.
040100         05  WS-DICC-PALABRA  PIC X(15).
040200
040300*----------- NOMBRE DE VISUALIZACION POR TEMATICA ------------------
040400*    EL AREA FUNCIONAL NO DEFINIO UN NOMBRE EN ESPANOL NI EN RUSO
040500*    PARA CADA TEMATICA; SE ACORDO DEJAR EL NOMBRE PROPIO DE LA
040600*    TEMATICA TAL COMO FIGURA EN EL CATALOGO DE 6 TEMATICAS DE
040700*    FABRICA (VER SIS-0440). NO ES UN DATO PENDIENTE, ES UNA
040800*    DECISION YA CERRADA POR EL AREA FUNCIONAL; NO REABRIR SIN
040900*    CONSULTA PREVIA CON DICHA AREA.
041000 01  WS-TABLA-NOMTOP-INIC.
041100     03  FILLER     PIC X(16) VALUE '1MEDICINE       '.
041200     03  FILLER     PIC X(16) VALUE '2HISTORY        '.
041300     03  FILLER     PIC X(16) VALUE '3PROGRAMMING    '.
041400     03  FILLER     PIC X(16) VALUE '4NETWORKS       '.
041500     03  FILLER     PIC X(16) VALUE '5CRYPTOGRAPHY   '.
041600     03  FILLER     PIC X(16) VALUE '6FINANCE        '.
041700 01  WS-TABLA-NOMTOP REDEFINES WS-TABLA-NOMTOP-INIC.
041800     03  WS-NOMTOP-FILA OCCURS 6 TIMES.
041900         05  WS-NOMTOP-TOPCOD PIC 9.
042000         05  WS-NOMTOP-NOMBRE PIC X(15).
042100
042200*----------- TABLA DE FRASES (VACIA DE FABRICA) --------------------
042300*    NINGUNA DE LAS 6 TEMATICAS DE FABRICA TRAE FRASES; SOLO SE
042400*    CARGAN SI ALGUN DIA SE HABILITA UN DICCIONARIO EXTERNO (NO
042500*    IMPLEMENTADO EN ESTE PROGRAMA). SE DEJA WS-MAX-FRASES EN 50
042600*    PORQUE ESE ES EL TOPE QUE EL AREA FUNCIONAL ESTIMO PARA UN
042700*    EVENTUAL CATALOGO DE FRASES POR TEMATICA (SIS-0991). LA
042800*    TABLA SE DECLARA CON LAS 50 FILAS DESDE YA (AUNQUE VENGA
042900*    VACIA DE FABRICA) PARA QUE WS-FRASE-FILA NUNCA QUEDE
043000*    SUBSCRIPTADA FUERA DE RANGO SI ALGUN JUEGO DE PRUEBA CARGA
043100*    MAS DE UNA FRASE (SIS-1112).
043200 77  WS-MAX-FRASES           PIC 9(3) COMP VALUE 50.
043300 77  WS-CANT-FRASES          PIC 9(3) COMP VALUE ZEROS.
043400 01  WS-TABLA-FRASES-INIC.
043500     03  FILLER     PIC X(41) VALUE SPACES
043600                                     OCCURS 50 TIMES.
043700 01  WS-TABLA-FRASES REDEFINES WS-TABLA-FRASES-INIC.
043800     03  WS-FRASE-FILA OCCURS 50 TIMES.
043900         05  WS-FRASE-TOPCOD  PIC 9.
044000         05  WS-FRASE-TEXTO   PIC X(40).
044100
044200*----------- ACUMULADORES POR TEMATICA (TOPIC-SCORE-RECORD) --------
044300*    UNA FILA POR TEMATICA, EN EL MISMO ORDEN QUE EL DICCIONARIO
044400*    (1=MEDICINE ... 6=FINANCE). ESTE ORDEN ES EL QUE DECIDE EL
044500*    DESEMPATE EN 3100-HALLAR-TOPICO-TOP-I.
044600 01  WS-TABLA-TOPICOS.
044700     03  WS-TOP-FILA OCCURS 6 TIMES.
044800         05  WS-TOP-CODIGO    PIC 9.
044900         05  WS-TOP-NOMBRE    PIC X(15).
045000         05  WS-TOP-PUNTAJE   PIC 9(6).
045100         05  WS-TOP-PORCENT   PIC 9(3)V9(2).
045200         05  FILLER           PIC X(05) VALUE SPACES.
045300
045400*    TEMATICA Y PUNTAJE GANADOR HALLADOS EN 3100.
045500 77  WS-IX-TOP                PIC 9 COMP VALUE ZEROS.
045600 77  WS-TOP-GANADOR           PIC 9 COMP VALUE 1.
045700 77  WS-TOP-GANADOR-PUNTAJE   PIC 9(6) COMP VALUE ZEROS.
045800
045900*----------- DETALLE DE COINCIDENCIAS (MATCH-DETAIL-RECORD) --------
046000*    TABLA LINEAL; EL ORDEN DE CARGA ES EL ORDEN DE PRIMER
046100*    HALLAZGO (NO SE REORDENA).
046200 77  WS-MAX-DETALLE           PIC 9(4) COMP VALUE 600.
046300 77  WS-CANT-DETALLE          PIC 9(4) COMP VALUE ZEROS.
046400 77  WS-IX-DET                PIC 9(4) COMP VALUE ZEROS.
046500*    SWITCH DE BUSQUEDA: 'S' SI YA SE ENCONTRO LA FILA QUE SE
046600*    ESTABA BUSCANDO EN WS-TABLA-DETALLE.
046700 77  WS-DET-HALLADO           PIC X         VALUE 'N'.
046800     88  WS-DET-SI                          VALUE 'S'.
046900     88  WS-DET-NO                          VALUE 'N'.
047000
047100 01  WS-TABLA-DETALLE.
047200     03  WS-DET-FILA OCCURS 600 TIMES.
047300*        TEMATICA A LA QUE PERTENECE ESTA FILA DE DETALLE.
047400         05  WS-DET-TOPCOD    PIC 9.
047500*        RAIZ (PARA PALABRA) O FRASE COMPLETA (PARA FRASE).
047600         05  WS-DET-TEXTO     PIC X(40).
047700*        CANTIDAD DE VECES HALLADA EN EL DOCUMENTO.
047800         05  WS-DET-CANT      PIC 9(6).
047900         05  FILLER           PIC X(03) VALUE SPACES.
048000
048100*----------- VARIABLES DE ANALISIS DE PALABRA Y FRASE ---------------
048200*    INDICES Y LARGOS DE TRABAJO USADOS AL COTEJAR UNA RAIZ
048300*    CONTRA UNA FILA DEL DICCIONARIO (PARRAFOS 2250 EN ADELANTE).
048400 77  WS-IX-DICC               PIC 9(2) COMP VALUE ZEROS.
048500 77  WS-RAIZ-LONG             PIC 9(2) COMP VALUE ZEROS.
048600 77  WS-DICC-PAL-LONG         PIC 9(2) COMP VALUE ZEROS.
048700 77  WS-COINCIDE              PIC X         VALUE 'N'.
048800     88  WS-COINCIDE-SI                     VALUE 'S'.
048900     88  WS-COINCIDE-NO                     VALUE 'N'.
049000
049100*    LARGO EFECTIVO DE LA FRASE EN CURSO Y CANTIDAD DE
049200*    OCURRENCIAS NO SOLAPADAS HALLADAS (PARRAFOS 2300 EN
049300*    ADELANTE).
049400 77  WS-FRASE-LONG            PIC 9(2) COMP VALUE ZEROS.
049500 77  WS-FRASE-CANT            PIC 9(6) COMP VALUE ZEROS.
049600
049700*----------- TOTALES DE CONTROL (SOLO DISPLAY) -----------------------
049800*    SE MUESTRAN EN 9999-FINAL-I PARA EL OPERADOR DEL PROCESO
049900*    BATCH; NO FORMAN PARTE DEL LISTADO DDSALID.
050000 77  WS-TOT-COINC-PALABRA     PIC 9(6) COMP VALUE ZEROS.
050100 77  WS-TOT-COINC-FRASE       PIC 9(6) COMP VALUE ZEROS.
050200
050300*----------- LINEAS DE INFORME (REPORT-LINE) --------------------------
050400*    LINEA EN BLANCO PARA SEPARAR BLOQUES DEL LISTADO, Y CAMPOS
050500*    DE EDICION PARA LOS VALORES NUMERICOS QUE VAN AL LISTADO.
050600 77  WS-LINEA-VACIA           PIC X(80)     VALUE SPACES.
050700
050800*    PUNTAJE DE UNA TEMATICA, SIN CEROS A LA IZQUIERDA.
050900 01  WS-IMP-PUNTAJE           PIC ZZZZZ9.
051000*    PORCENTAJE CON EXACTAMENTE DOS DECIMALES (PUNTO, NO COMA;
051100*    ESTE PROGRAMA NO USA DECIMAL-POINT IS COMMA).
051200 01  WS-IMP-PORCENT           PIC ZZ9.99.
051300*    TOTAL DE PALABRAS DEL DOCUMENTO PARA EL ENCABEZADO.
051400 01  WS-IMP-TOTPAL            PIC ZZZZ9.
051500*    CANTIDAD DE UNA FILA DE DETALLE PARA EL LISTADO.
051600 01  WS-IMP-CANT              PIC ZZZZZ9.
051700
051800*    VERSION "DESTRIMEADA" DE CADA CAMPO DE IMPRESION ANTERIOR,
051900*    SIN LOS BLANCOS QUE DEJA LA SUPRESION DE CEROS (PIC Z...).
052000*    4090-QUITAR-BLANCOS-ED-I LAS ARMA; EL STRING DEL PARRAFO DE
052100*    INFORME LAS USA DELIMITED BY SPACE, IGUAL QUE YA SE HACE
052200*    CON WS-TOP-NOMBRE Y WS-DET-TEXTO (SIS-1121).
052300 77  WS-IMP-PUNTAJE-T         PIC X(06)      VALUE SPACES.
052400 77  WS-IMP-PORCENT-T         PIC X(06)      VALUE SPACES.
052500 77  WS-IMP-TOTPAL-T          PIC X(05)      VALUE SPACES.
052600 77  WS-IMP-CANT-T            PIC X(06)      VALUE SPACES.
052700
052800*    AREA GENERICA PARA QUITAR LOS BLANCOS QUE DEJA LA
052900*    SUPRESION DE CEROS (PIC Z...) ANTES DE HACER EL STRING A
053000*    REG-SALIDA (4090-QUITAR-BLANCOS-ED-I). WS-EDIT-LARGO ES EL
053100*    LARGO REAL DEL CAMPO EDITADO QUE SE COPIO A WS-EDIT-CAMPO
053200*    (5 PARA WS-IMP-TOTPAL, 6 PARA LOS DEMAS), NO EL LARGO DE
053300*    ESTA AREA DE TRABAJO.
053400 77  WS-EDIT-CAMPO            PIC X(06)      VALUE SPACES.
053500 77  WS-EDIT-LARGO            PIC 9(02) COMP VALUE ZEROS.
053600 77  WS-EDIT-POS              PIC 9(02) COMP VALUE ZEROS.
053700
053800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
053900
054000*----------------------------------------------------------------
054100*    AREA DE COMUNICACION CON PGMRAIZ. ENTRA LA PALABRA Y SU
054200*    LARGO; SALE LA RAIZ EN EL MISMO CAMPO LK-PALABRA, CON
054300*    LK-PALABRA-LONG ACTUALIZADO AL NUEVO LARGO.
054400 LINKAGE SECTION.
054500*================*
054600 01  LK-RAIZ-COMUNICACION.
054700     03  LK-PALABRA          PIC X(30).
054800     03  LK-PALABRA-LONG     PIC 9(02).
054900     03  FILLER              PIC X(08).
055000
055100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
055200 PROCEDURE DIVISION.
055300
055400*    SECUENCIA PRINCIPAL DEL PASO BATCH: APERTURA Y CARGA DEL
055500*    DOCUMENTO, ANALISIS, DETERMINACION DE LA TEMATICA GANADORA,
055600*    IMPRESION DEL LISTADO Y CIERRE. NO HAY PARAMETROS DE
055700*    ENTRADA; EL PROGRAMA SE CORRE UNA VEZ POR DOCUMENTO.
055800 MAIN-PROGRAM-I.
055900
056000*    1000: APERTURA DE ARCHIVOS Y CARGA DEL DOCUMENTO COMPLETO.
056100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
056200*    2000: EXTRACCION DE PALABRAS, REDUCCION A RAIZ Y COTEJO
056300*    CONTRA EL DICCIONARIO Y LA TABLA DE FRASES.
056400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
056500*    3000: TEMATICA GANADORA Y PORCENTAJES POR TEMATICA.
056600     PERFORM 3000-RESULTADO-I THRU 3000-RESULTADO-F
056700*    4000: IMPRESION DEL LISTADO DDSALID.
056800     PERFORM 4000-INFORME-I THRU 4000-INFORME-F
056900*    9999: ESTADISTICAS DE CONTROL Y CIERRE DE ARCHIVOS.
057000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
057100
057200 MAIN-PROGRAM-F. GOBACK.
057300
057400
057500*------------------------------------------------------------
057600*    ABRE ENTRADA Y SALIDA Y CARGA EL DOCUMENTO COMPLETO EN
057700*    WS-TEXTO-COMPLETO. LAS LINEAS SE CONCATENAN UNA A UNA A
057800*    MEDIDA QUE SE LEEN; NO SE USA UN BUFFER INTERMEDIO POR
057900*    LINEA PORQUE EL DOCUMENTO COMPLETO SE NECESITA ARMADO
058000*    ANTES DE EXTRAER PALABRAS (VER 2100-EXTRAER-PALABRAS-I).
058100 1000-INICIO-I.
058200
058300     SET WS-NO-FIN-LECTURA TO TRUE
058400     MOVE SPACES TO WS-TEXTO-COMPLETO
058500     MOVE ZEROS  TO WS-TEXTO-LONG
058600
058700*    SI FALLA EL OPEN DE ENTRADA O SALIDA, SE DEJA EL
058800*    RETURN-CODE EN 9999 Y SE FUERZA EL FIN DE LECTURA PARA QUE
058900*    EL CICLO DE 1100 NO LLEGUE A EJECUTARSE.
059000     OPEN INPUT ENTRADA
059100     IF FS-ENTRADA IS NOT EQUAL '00' THEN
059200        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
059300        MOVE 9999 TO RETURN-CODE
059400        SET WS-FIN-LECTURA TO TRUE
059500     END-IF
059600
059700     OPEN OUTPUT SALIDA
059800     IF FS-SALIDA IS NOT EQUAL '00' THEN
059900        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
060000        MOVE 9999 TO RETURN-CODE
060100        SET WS-FIN-LECTURA TO TRUE
060200     END-IF
060300
060400*    CICLO DE LECTURA DEL DOCUMENTO COMPLETO, LINEA A LINEA,
060500*    HASTA FIN DE ARCHIVO O ERROR.
060600     PERFORM 1100-LEER-LINEA-I THRU 1100-LEER-LINEA-F
060700             UNTIL WS-FIN-LECTURA.
060800
060900 1000-INICIO-F. EXIT.
061000
061100
061200*------------------------------------------------------------
061300*    LEE UNA LINEA DEL DOCUMENTO Y LA DESPACHA SEGUN EL STATUS.
061400*    EL FIN DE ARCHIVO ('10') ES EL CORTE NORMAL DEL CICLO DE
061500*    LECTURA; CUALQUIER OTRO STATUS DISTINTO DE '00' ES ERROR.
061600 1100-LEER-LINEA-I.
061700
061800     READ ENTRADA
061900
062000     EVALUATE FS-ENTRADA
062100        WHEN '00'
062200           ADD 1 TO WS-LINEAS-LEIDAS
062300           PERFORM 1150-AGREGAR-LINEA-I THRU 1150-AGREGAR-LINEA-F
062400        WHEN '10'
062500           SET WS-FIN-LECTURA TO TRUE
062600        WHEN OTHER
062700           DISPLAY '*ERROR EN LECTURA ENTRADA : ' FS-ENTRADA
062800           SET WS-FIN-LECTURA TO TRUE
062900     END-EVALUATE.
063000
063100 1100-LEER-LINEA-F. EXIT.
063200
063300
063400*------------------------------------------------------------
063500*    CONCATENA LA LINEA LEIDA AL BUFFER COMPLETO, SEPARADA
063600*    POR UN ESPACIO (NINGUNA PALABRA CRUZA DOS LINEAS).
063700 1150-AGREGAR-LINEA-I.
063800
063900*    PASO 1: CALCULA EL LARGO REAL DE LA LINEA LEIDA, SIN LOS
064000*    BLANCOS DE RELLENO A LA DERECHA.
064100     PERFORM 1160-CALC-LARGO-LINEA-I THRU 1160-CALC-LARGO-LINEA-F
064200        VARYING WS-LINEA-LONG FROM 200 BY -1
064300        UNTIL WS-LINEA-LONG = 0
064400           OR REG-ENTRADA(WS-LINEA-LONG:1) NOT = SPACE
064500
064600*    PASO 2: SI LA LINEA NO ESTA VACIA Y ENTRA EN EL BUFFER, LA
064700*    AGREGA AL FINAL DE WS-TEXTO-COMPLETO. EL "+1" RESERVA UN
064800*    BLANCO SEPARADOR PARA QUE LA ULTIMA PALABRA DE UNA LINEA NO
064900*    SE PEGUE CON LA PRIMERA DE LA SIGUIENTE.
065000     IF WS-LINEA-LONG > 0 AND
065100        WS-TEXTO-LONG + WS-LINEA-LONG + 1 < 20000 THEN
065200        MOVE REG-ENTRADA(1:WS-LINEA-LONG)
065300           TO WS-TEXTO-COMPLETO(WS-TEXTO-LONG + 1:WS-LINEA-LONG)
065400        COMPUTE WS-TEXTO-LONG = WS-TEXTO-LONG + WS-LINEA-LONG + 1
065500     END-IF.
065600
065700 1150-AGREGAR-LINEA-F. EXIT.
065800
065900
066000*------------------------------------------------------------
066100*    CUERPO VACIO: LA VARIACION DE WS-LINEA-LONG EN EL PERFORM
066200*    QUE LLAMA A ESTE PARRAFO ES LA QUE HACE EL TRABAJO (BUSCA,
066300*    DE DERECHA A IZQUIERDA, LA PRIMERA POSICION NO BLANCO).
066400 1160-CALC-LARGO-LINEA-I.
066500
066600     CONTINUE.
066700
066800 1160-CALC-LARGO-LINEA-F. EXIT.
066900
067000
067100*------------------------------------------------------------
067200*    NUCLEO DEL ANALISIS: DEJA EL TEXTO EN MINUSCULAS, EXTRAE
067300*    LAS PALABRAS, LAS REDUCE A RAIZ Y LAS COTEJA CONTRA EL
067400*    DICCIONARIO DE TEMATICAS; AL FINAL BUSCA LAS FRASES DE LA
067500*    TABLA WS-TABLA-FRASES (VACIA DE FABRICA).
067600 2000-PROCESO-I.
067700
067800     MOVE WS-TEXTO-COMPLETO(1:WS-TEXTO-LONG) TO WS-TEXTO-COMPLETO
067900     INSPECT WS-TEXTO-COMPLETO(1:WS-TEXTO-LONG)
068000        CONVERTING WS-TABLA-MAYUSC TO WS-TABLA-MINUSC
068100
068200     PERFORM 2100-EXTRAER-PALABRAS-I THRU 2100-EXTRAER-PALABRAS-F
068300
068400     PERFORM 2200-ANALIZAR-PALABRA-I THRU 2200-ANALIZAR-PALABRA-F
068500        VARYING WS-IX-PAL FROM 1 BY 1
068600        UNTIL WS-IX-PAL > WS-TOTAL-PALABRAS
068700
068800     PERFORM 2300-ANALIZAR-FRASES-I THRU 2300-ANALIZAR-FRASES-F.
068900
069000 2000-PROCESO-F. EXIT.
069100
069200
069300*------------------------------------------------------------
069400*    EXTRAE CORRIDAS DE LETRAS CIRILICAS O LATINAS DEL TEXTO
069500*    COMPLETO. DIGITOS, SIGNOS Y ESPACIOS SIEMPRE DELIMITAN.
069600 2100-EXTRAER-PALABRAS-I.
069700
069800     MOVE SPACES TO WS-PALABRA-ACTUAL
069900     MOVE ZEROS  TO WS-PALABRA-ACTUAL-LONG WS-TOTAL-PALABRAS
070000
070100*    RECORRE EL DOCUMENTO COMPLETO CARACTER POR CARACTER,
070200*    ARMANDO PALABRAS EN WS-PALABRA-ACTUAL (VER 2120).
070300     PERFORM 2120-EXTRAER-CHAR-I THRU 2120-EXTRAER-CHAR-F
070400        VARYING WS-IX-CHAR FROM 1 BY 1
070500        UNTIL WS-IX-CHAR > WS-TEXTO-LONG
070600
070700*    SI EL DOCUMENTO TERMINA EN UNA LETRA, LA ULTIMA PALABRA
070800*    QUEDA PENDIENTE DE GUARDAR (NO HUBO UN SEPARADOR DESPUES).
070900     IF WS-PALABRA-ACTUAL-LONG > 0 THEN
071000        PERFORM 2150-GUARDAR-PALABRA-I THRU 2150-GUARDAR-PALABRA-F
071100     END-IF.
071200
071300 2100-EXTRAER-PALABRAS-F. EXIT.
071400
071500
071600*------------------------------------------------------------
071700*    ANALIZA UN CARACTER DEL DOCUMENTO: SI ES LETRA, LA ACUMULA
071800*    EN LA PALABRA EN CURSO (HASTA 30 POSICIONES, EL LARGO DE
071900*    WS-PALABRA-ACTUAL); SI NO ES LETRA, CIERRA LA PALABRA EN
072000*    CURSO SI HABIA UNA.
072100 2120-EXTRAER-CHAR-I.
072200
072300     IF WS-TEXTO-COMPLETO(WS-IX-CHAR:1) IS LETRA-PALABRA THEN
072400        IF WS-PALABRA-ACTUAL-LONG < 30 THEN
072500           ADD 1 TO WS-PALABRA-ACTUAL-LONG
072600           MOVE WS-TEXTO-COMPLETO(WS-IX-CHAR:1)
072700              TO WS-PALABRA-ACTUAL(WS-PALABRA-ACTUAL-LONG:1)
072800        END-IF
072900     ELSE
073000        IF WS-PALABRA-ACTUAL-LONG > 0 THEN
073100           PERFORM 2150-GUARDAR-PALABRA-I
073200              THRU 2150-GUARDAR-PALABRA-F
073300        END-IF
073400     END-IF.
073500
073600 2120-EXTRAER-CHAR-F. EXIT.
073700
073800
073900*------------------------------------------------------------
074000*    AGREGA LA PALABRA EN CURSO A WS-TABLA-PALABRAS Y LIMPIA EL
074100*    ACUMULADOR DE CARACTERES PARA LA PROXIMA PALABRA. SI LA
074200*    TABLA YA ESTA LLENA (WS-MAX-PALABRAS), LA PALABRA SE
074300*    DESCARTA SIN AVISO; NO SE ESPERA LLEGAR A ESE LIMITE CON
074400*    LOS DOCUMENTOS DEL AREA DE ESTUDIOS.
074500 2150-GUARDAR-PALABRA-I.
074600
074700     IF WS-TOTAL-PALABRAS < WS-MAX-PALABRAS THEN
074800        ADD 1 TO WS-TOTAL-PALABRAS
074900        MOVE WS-PALABRA-ACTUAL TO WS-PAL-TEXTO(WS-TOTAL-PALABRAS)
075000        MOVE WS-PALABRA-ACTUAL-LONG
075100           TO WS-PAL-LONG(WS-TOTAL-PALABRAS)
075200     END-IF
075300
075400     MOVE SPACES TO WS-PALABRA-ACTUAL
075500     MOVE ZEROS  TO WS-PALABRA-ACTUAL-LONG.
075600
075700 2150-GUARDAR-PALABRA-F. EXIT.
075800
075900
076000*------------------------------------------------------------
076100*    REDUCE LA PALABRA A SU RAIZ (CALL PGMRAIZ) Y LA COTEJA
076200*    CONTRA LAS 6 TEMATICAS.
076300 2200-ANALIZAR-PALABRA-I.
076400
076500*    ARMA EL AREA DE COMUNICACION CON PGMRAIZ: LA PALABRA Y SU
076600*    LARGO ENTRAN EN LK-PALABRA/LK-PALABRA-LONG.
076700     MOVE SPACES TO LK-PALABRA
076800     MOVE WS-PAL-TEXTO(WS-IX-PAL) TO LK-PALABRA
076900     MOVE WS-PAL-LONG(WS-IX-PAL)  TO LK-PALABRA-LONG
077000
077100     CALL 'PGMRAIZ' USING LK-RAIZ-COMUNICACION
077200
077300*    PGMRAIZ DEVUELVE LA RAIZ EN LOS MISMOS CAMPOS DE ENTRADA.
077400     MOVE LK-PALABRA TO WS-PAL-RAIZ(WS-IX-PAL)
077500     MOVE LK-PALABRA-LONG TO WS-RAIZ-LONG
077600
077700*    COTEJA LA RAIZ CONTRA EL DICCIONARIO DE LAS 6 TEMATICAS.
077800     PERFORM 2250-VERIFICAR-TOPICO-I THRU 2250-VERIFICAR-TOPICO-F
077900        VARYING WS-IX-TOP FROM 1 BY 1 UNTIL WS-IX-TOP > 6.
078000
078100 2200-ANALIZAR-PALABRA-F. EXIT.
078200
078300
078400*------------------------------------------------------------
078500*    REGLA DE COINCIDENCIA DE DICCIONARIO:
078600*    LA RAIZ COINCIDE SI ES IGUAL A UNA PALABRA DEL
078700*    DICCIONARIO, O SI UNA ES PREFIJO DE LA OTRA, EN
078800*    CUALQUIER SENTIDO (LA RAIZ DE LA PALABRA DEL DOCUMENTO
078900*    PUEDE QUEDAR MAS CORTA O MAS LARGA QUE LA ENTRADA DE
079000*    DICCIONARIO SEGUN EL SUFIJO QUITADO POR PGMRAIZ).
079100 2250-VERIFICAR-TOPICO-I.
079200
079300     SET WS-COINCIDE-NO TO TRUE
079400
079500*    RECORRE LAS 63 FILAS DEL DICCIONARIO BUSCANDO UNA
079600*    COINCIDENCIA CON LA TEMATICA WS-IX-TOP; CORTA APENAS
079700*    ENCUENTRA LA PRIMERA (NO HACE FALTA CONTAR CUANTAS HAY).
079800     PERFORM 2251-BUSCAR-DICC-I THRU 2251-BUSCAR-DICC-F
079900        VARYING WS-IX-DICC FROM 1 BY 1
080000        UNTIL WS-IX-DICC > 63 OR WS-COINCIDE-SI
080100
080200*    SI COINCIDIO, SUMA EL PUNTO A LA TEMATICA Y REGISTRA LA
080300*    RAIZ EN EL DETALLE DE COINCIDENCIAS.
080400     IF WS-COINCIDE-SI THEN
080500        ADD 1 TO WS-TOP-PUNTAJE(WS-IX-TOP)
080600        ADD 1 TO WS-TOT-COINC-PALABRA
080700        PERFORM 2260-ACTUALIZAR-DETALLE-I
080800           THRU 2260-ACTUALIZAR-DETALLE-F
080900     END-IF.
081000
081100 2250-VERIFICAR-TOPICO-F. EXIT.
081200
081300
081400*------------------------------------------------------------
081500 2251-BUSCAR-DICC-I.
081600
081700*    PASO 1: LA FILA DE DICCIONARIO SOLO SE CONSIDERA SI ES DE
081800*    LA TEMATICA QUE SE ESTA VERIFICANDO (WS-IX-TOP).
081900     IF WS-DICC-TOPCOD(WS-IX-DICC) = WS-IX-TOP THEN
082000*       PASO 2: CALCULA EL LARGO REAL DE LA ENTRADA DE
082100*       DICCIONARIO, SIN EL RELLENO DE BLANCOS.
082200        PERFORM 2252-CALC-LARGO-DICC-I THRU 2252-CALC-LARGO-DICC-F
082300           VARYING WS-DICC-PAL-LONG FROM 15 BY -1
082400           UNTIL WS-DICC-PAL-LONG = 0
082500              OR WS-DICC-PALABRA(WS-IX-DICC)
082600                    (WS-DICC-PAL-LONG:1) NOT = SPACE
082700
082800        IF WS-DICC-PAL-LONG > 0 AND WS-RAIZ-LONG > 0 THEN
082900*          PASO 3A: COINCIDENCIA EXACTA (MISMO LARGO, MISMO
083000*          TEXTO).
083100           IF WS-PAL-RAIZ(WS-IX-PAL)(1:WS-RAIZ-LONG) =
083200              WS-DICC-PALABRA(WS-IX-DICC)(1:WS-DICC-PAL-LONG)
083300              THEN
083400              SET WS-COINCIDE-SI TO TRUE
083500           ELSE
083600              IF WS-RAIZ-LONG < WS-DICC-PAL-LONG THEN
083700*                PASO 3B: LA RAIZ ES MAS CORTA; COINCIDE SI ES
083800*                PREFIJO DE LA ENTRADA DE DICCIONARIO.
083900                 IF WS-PAL-RAIZ(WS-IX-PAL)(1:WS-RAIZ-LONG) =
084000                    WS-DICC-PALABRA(WS-IX-DICC)
084100                       (1:WS-RAIZ-LONG) THEN
084200                    SET WS-COINCIDE-SI TO TRUE
084300                 END-IF
084400              ELSE
084500*                PASO 3C: LA RAIZ ES MAS LARGA; COINCIDE SI LA
084600*                ENTRADA DE DICCIONARIO ES PREFIJO DE LA RAIZ.
084700                 IF WS-PAL-RAIZ(WS-IX-PAL)
084800                       (1:WS-DICC-PAL-LONG) =
084900                    WS-DICC-PALABRA(WS-IX-DICC)
085000                       (1:WS-DICC-PAL-LONG) THEN
085100                    SET WS-COINCIDE-SI TO TRUE
085200                 END-IF
085300              END-IF
085400           END-IF
085500        END-IF
085600     END-IF.
085700
085800 2251-BUSCAR-DICC-F. EXIT.
085900
086000
086100*------------------------------------------------------------
086200*    CUERPO VACIO; EL PERFORM QUE LLAMA A ESTE PARRAFO CALCULA
086300*    EL LARGO REAL DE LA ENTRADA DE DICCIONARIO, SIN EL RELLENO
086400*    DE BLANCOS A LA DERECHA.
086500 2252-CALC-LARGO-DICC-I.
086600
086700     CONTINUE.
086800
086900 2252-CALC-LARGO-DICC-F. EXIT.
087000
087100
087200*------------------------------------------------------------
087300*    BUSCA UNA FILA DE DETALLE EXISTENTE PARA (TEMATICA,
087400*    PALABRA); SI NO EXISTE LA CREA CON CANTIDAD 1 (ORDEN DE
087500*    INSERCION, SIN REORDENAR).
087600 2260-ACTUALIZAR-DETALLE-I.
087700
087800     SET WS-DET-NO TO TRUE
087900
088000*    BUSCA SI YA EXISTE UNA FILA DE DETALLE PARA ESTA TEMATICA Y
088100*    ESTA RAIZ; SI LA ENCUENTRA, 2261 YA LE SUMO LA OCURRENCIA.
088200     PERFORM 2261-BUSCAR-DETALLE-I THRU 2261-BUSCAR-DETALLE-F
088300        VARYING WS-IX-DET FROM 1 BY 1
088400        UNTIL WS-IX-DET > WS-CANT-DETALLE OR WS-DET-SI
088500
088600*    SI NO EXISTIA, SE DA DE ALTA UNA FILA NUEVA CON CANTIDAD 1.
088700     IF WS-DET-NO AND WS-CANT-DETALLE < WS-MAX-DETALLE THEN
088800        ADD 1 TO WS-CANT-DETALLE
088900        MOVE WS-IX-TOP TO WS-DET-TOPCOD(WS-CANT-DETALLE)
089000        MOVE SPACES    TO WS-DET-TEXTO(WS-CANT-DETALLE)
089100        MOVE WS-PAL-RAIZ(WS-IX-PAL)(1:WS-RAIZ-LONG)
089200           TO WS-DET-TEXTO(WS-CANT-DETALLE)(1:WS-RAIZ-LONG)
089300        MOVE 1 TO WS-DET-CANT(WS-CANT-DETALLE)
089400     END-IF.
089500
089600 2260-ACTUALIZAR-DETALLE-F. EXIT.
089700
089800
089900*------------------------------------------------------------
090000*    SI LA FILA DE DETALLE WS-IX-DET ES DE LA MISMA TEMATICA Y
090100*    RAIZ, SE SUMA UNA OCURRENCIA MAS Y SE CORTA LA BUSQUEDA.
090200 2261-BUSCAR-DETALLE-I.
090300
090400     IF WS-DET-TOPCOD(WS-IX-DET) = WS-IX-TOP AND
090500        WS-DET-TEXTO(WS-IX-DET)(1:WS-RAIZ-LONG) =
090600           WS-PAL-RAIZ(WS-IX-PAL)(1:WS-RAIZ-LONG) THEN
090700        ADD 1 TO WS-DET-CANT(WS-IX-DET)
090800        SET WS-DET-SI TO TRUE
090900     END-IF.
091000
091100 2261-BUSCAR-DETALLE-F. EXIT.
091200
091300
091400*------------------------------------------------------------
091500*    CUENTA OCURRENCIAS NO SOLAPADAS DE CADA FRASE CONTRA EL
091600*    TEXTO COMPLETO EN MINUSCULAS (SIN FRASES DE FABRICA, ESTE
091700*    PARRAFO NO RECORRE NINGUNA FILA POR DEFECTO).
091800 2300-ANALIZAR-FRASES-I.
091900
092000     PERFORM 2310-PROCESAR-FRASE-I THRU 2310-PROCESAR-FRASE-F
092100        VARYING WS-IX-TOP FROM 1 BY 1
092200        UNTIL WS-IX-TOP > WS-CANT-FRASES.
092300
092400 2300-ANALIZAR-FRASES-F. EXIT.
092500
092600
092700*------------------------------------------------------------
092800 2310-PROCESAR-FRASE-I.
092900
093000*    PASO 1: CALCULA EL LARGO REAL DE LA FRASE, SIN EL RELLENO
093100*    DE BLANCOS A LA DERECHA.
093200     PERFORM 2320-CALC-LARGO-FRASE-I THRU 2320-CALC-LARGO-FRASE-F
093300        VARYING WS-FRASE-LONG FROM 40 BY -1
093400        UNTIL WS-FRASE-LONG = 0
093500           OR WS-FRASE-TEXTO(WS-IX-TOP)
093600                 (WS-FRASE-LONG:1) NOT = SPACE
093700
093800*    PASO 2: CUENTA LAS OCURRENCIAS NO SOLAPADAS DE LA FRASE EN
093900*    EL TEXTO COMPLETO (YA EN MINUSCULAS). TALLYING FOR ALL
094000*    AVANZA EL PUNTERO DE BUSQUEDA DESPUES DE CADA COINCIDENCIA,
094100*    POR LO QUE EL CONTEO YA ES NO SOLAPADO (SIS-0945).
094200     MOVE ZEROS TO WS-FRASE-CANT
094300     IF WS-FRASE-LONG > 0 THEN
094400        INSPECT WS-TEXTO-COMPLETO(1:WS-TEXTO-LONG)
094500           TALLYING WS-FRASE-CANT FOR ALL
094600           WS-FRASE-TEXTO(WS-IX-TOP)(1:WS-FRASE-LONG)
094700     END-IF
094800
094900*    PASO 3: SI HUBO AL MENOS UNA OCURRENCIA, SUMA 2 PUNTOS POR
095000*    OCURRENCIA A LA TEMATICA DE LA FRASE Y REGISTRA EL DETALLE.
095100     IF WS-FRASE-CANT > 0 THEN
095200        COMPUTE WS-TOP-PUNTAJE(WS-FRASE-TOPCOD(WS-IX-TOP)) =
095300           WS-TOP-PUNTAJE(WS-FRASE-TOPCOD(WS-IX-TOP))
095400              + (WS-FRASE-CANT * 2)
095500        ADD WS-FRASE-CANT TO WS-TOT-COINC-FRASE
095600        PERFORM 2350-REGISTRAR-FRASE-I
095700           THRU 2350-REGISTRAR-FRASE-F
095800     END-IF.
095900
096000 2310-PROCESAR-FRASE-F. EXIT.
096100
096200
096300*------------------------------------------------------------
096400*    CUERPO VACIO; EL PERFORM QUE LLAMA A ESTE PARRAFO CALCULA
096500*    EL LARGO REAL DE LA FRASE, SIN EL RELLENO DE BLANCOS A LA
096600*    DERECHA, DE LA MISMA FORMA QUE 1160 Y 2252.
096700 2320-CALC-LARGO-FRASE-I.
096800
096900     CONTINUE.
097000
097100 2320-CALC-LARGO-FRASE-F. EXIT.
097200
097300
097400*------------------------------------------------------------
097500*    UNA FRASE SOLO GENERA UNA FILA DE DETALLE (SET, NO ADD).
097600 2350-REGISTRAR-FRASE-I.
097700
097800     IF WS-CANT-DETALLE < WS-MAX-DETALLE THEN
097900        ADD 1 TO WS-CANT-DETALLE
098000        MOVE WS-FRASE-TOPCOD(WS-IX-TOP)
098100           TO WS-DET-TOPCOD(WS-CANT-DETALLE)
098200        MOVE WS-FRASE-TEXTO(WS-IX-TOP)
098300           TO WS-DET-TEXTO(WS-CANT-DETALLE)
098400        MOVE WS-FRASE-CANT TO WS-DET-CANT(WS-CANT-DETALLE)
098500     END-IF.
098600
098700 2350-REGISTRAR-FRASE-F. EXIT.
098800
098900
099000*------------------------------------------------------------
099100*    TEMATICA GANADORA Y PORCENTAJES: ARMA EL NOMBRE DE CADA
099200*    TEMATICA PARA EL LISTADO, DETERMINA CUAL ACUMULO EL MAYOR
099300*    PUNTAJE Y CALCULA EL PORCENTAJE DE CADA UNA SOBRE EL TOTAL
099400*    DE PALABRAS DEL DOCUMENTO.
099500 3000-RESULTADO-I.
099600
099700*    CARGA CODIGO Y NOMBRE DE CADA TEMATICA EN LA TABLA DE
099800*    ACUMULADORES (LOS PUNTAJES YA ESTAN CARGADOS DESDE 2000).
099900     PERFORM 3050-INIC-TOPICO-I THRU 3050-INIC-TOPICO-F
100000        VARYING WS-IX-TOP FROM 1 BY 1 UNTIL WS-IX-TOP > 6
100100
100200*    DETERMINA LA TEMATICA GANADORA Y CALCULA LOS PORCENTAJES.
100300     PERFORM 3100-HALLAR-TOPICO-TOP-I THRU 3100-HALLAR-TOPICO-TOP-F
100400     PERFORM 3200-CALCULAR-PORCENTAJES-I
100500        THRU 3200-CALCULAR-PORCENTAJES-F.
100600
100700 3000-RESULTADO-F. EXIT.
100800
100900
101000*------------------------------------------------------------
101100*    CARGA EL CODIGO Y EL NOMBRE DE VISUALIZACION DE LA
101200*    TEMATICA WS-IX-TOP EN LA TABLA DE ACUMULADORES. LOS
101300*    PUNTAJES YA VIENEN ACUMULADOS DESDE 2000-PROCESO-I.
101400 3050-INIC-TOPICO-I.
101500
101600     MOVE WS-IX-TOP TO WS-TOP-CODIGO(WS-IX-TOP)
101700     MOVE WS-NOMTOP-NOMBRE(WS-IX-TOP) TO WS-TOP-NOMBRE(WS-IX-TOP).
101800
101900 3050-INIC-TOPICO-F. EXIT.
102000
102100
102200*------------------------------------------------------------
102300*    GANA LA PRIMERA TEMATICA CUYO PUNTAJE SUPERA EN FORMA
102400*    ESTRICTA AL MAXIMO ACTUAL (EMPATE LO GANA LA TEMATICA
102500*    DECLARADA ANTES - SIS-0642).
102600 3100-HALLAR-TOPICO-TOP-I.
102700
102800     MOVE 1     TO WS-TOP-GANADOR
102900     MOVE ZEROS TO WS-TOP-GANADOR-PUNTAJE
103000
103100     PERFORM 3110-COMPARAR-TOPICO-I THRU 3110-COMPARAR-TOPICO-F
103200        VARYING WS-IX-TOP FROM 1 BY 1 UNTIL WS-IX-TOP > 6.
103300
103400 3100-HALLAR-TOPICO-TOP-F. EXIT.
103500
103600
103700*------------------------------------------------------------
103800*    SOLO REEMPLAZA AL GANADOR ACTUAL CUANDO EL PUNTAJE ES
103900*    ESTRICTAMENTE MAYOR (">"); UN EMPATE NO ENTRA AQUI, POR
104000*    LO QUE CONSERVA LA TEMATICA DECLARADA PRIMERO.
104100 3110-COMPARAR-TOPICO-I.
104200
104300     IF WS-TOP-PUNTAJE(WS-IX-TOP) > WS-TOP-GANADOR-PUNTAJE THEN
104400        MOVE WS-IX-TOP TO WS-TOP-GANADOR
104500        MOVE WS-TOP-PUNTAJE(WS-IX-TOP) TO WS-TOP-GANADOR-PUNTAJE
104600     END-IF.
104700
104800 3110-COMPARAR-TOPICO-F. EXIT.
104900
105000
105100*------------------------------------------------------------
105200 3200-CALCULAR-PORCENTAJES-I.
105300
105400     PERFORM 3210-CALC-PORCENT-TOPICO-I
105500        THRU 3210-CALC-PORCENT-TOPICO-F
105600        VARYING WS-IX-TOP FROM 1 BY 1 UNTIL WS-IX-TOP > 6.
105700
105800 3200-CALCULAR-PORCENTAJES-F. EXIT.
105900
106000
106100*------------------------------------------------------------
106200*    PORCENTAJE DE LA TEMATICA SOBRE EL TOTAL DE PALABRAS DEL
106300*    DOCUMENTO (NO SOBRE EL TOTAL DE COINCIDENCIAS). SI EL
106400*    DOCUMENTO NO TIENE PALABRAS SE DEJA EN CERO PARA EVITAR LA
106500*    DIVISION POR CERO (SIS-0756).
106600 3210-CALC-PORCENT-TOPICO-I.
106700
106800     IF WS-TOTAL-PALABRAS = ZEROS THEN
106900        MOVE ZEROS TO WS-TOP-PORCENT(WS-IX-TOP)
107000     ELSE
107100        COMPUTE WS-TOP-PORCENT(WS-IX-TOP) ROUNDED =
107200           WS-TOP-PUNTAJE(WS-IX-TOP) * 100 / WS-TOTAL-PALABRAS
107300     END-IF.
107400
107500 3210-CALC-PORCENT-TOPICO-F. EXIT.
107600
107700
107800*------------------------------------------------------------
107900*    GENERACION DEL LISTADO: TITULO, ESTADISTICA POR TEMATICA,
108000*    DETALLE DE COINCIDENCIAS Y LINEA DE CONCLUSION, EN ESE
108100*    ORDEN, SEGUN EL FORMATO ACORDADO CON EL AREA FUNCIONAL.
108200 4000-INFORME-I.
108300
108400*    4100: TITULO Y ENCABEZADO CON EL TOTAL DE PALABRAS.
108500     PERFORM 4100-INFORME-TITULO-I     THRU 4100-INFORME-TITULO-F
108600*    4200: ESTADISTICA POR TEMATICA (PUNTAJE Y PORCENTAJE).
108700     PERFORM 4200-INFORME-ESTADIST-I   THRU 4200-INFORME-ESTADIST-F
108800*    4300: DETALLE DE COINCIDENCIAS POR TEMATICA.
108900     PERFORM 4300-INFORME-DETALLE-I    THRU 4300-INFORME-DETALLE-F
109000*    4400: LINEA DE CONCLUSION CON LA TEMATICA GANADORA.
109100     PERFORM 4400-INFORME-CONCLUSION-I
109200        THRU 4400-INFORME-CONCLUSION-F.
109300
109400 4000-INFORME-F. EXIT.
109500
109600
109700*------------------------------------------------------------
109800*    QUITA LOS BLANCOS DE SUPRESION DE CEROS QUE DEJA UN CAMPO
109900*    PIC Z... ANTES DE METERLO EN UN STRING: EL QUE LLAMA COPIA
110000*    EL CAMPO EDITADO A WS-EDIT-CAMPO Y FIJA WS-EDIT-LARGO CON
110100*    SU LARGO REAL; ESTE PARRAFO DEJA EN WS-EDIT-POS LA PRIMERA
110200*    POSICION NO BLANCO, PARA QUE EL STRING DEL QUE LLAMA HAGA
110300*    REFERENCIA A WS-EDIT-CAMPO(WS-EDIT-POS : WS-EDIT-LARGO -
110400*    WS-EDIT-POS + 1) EN LUGAR DEL CAMPO COMPLETO (SIS-1121:
110500*    EL STRING DIRECTO DEL CAMPO Z... ARRASTRABA LOS BLANCOS DE
110600*    SUPRESION AL LISTADO).
110700 4090-QUITAR-BLANCOS-ED-I.
110800
110900     PERFORM 4091-BUSCAR-NO-BLANCO-ED-I THRU 4091-BUSCAR-NO-BLANCO-ED-F
111000        VARYING WS-EDIT-POS FROM 1 BY 1
111100        UNTIL WS-EDIT-POS >= WS-EDIT-LARGO
111200           OR WS-EDIT-CAMPO(WS-EDIT-POS:1) NOT = SPACE.
111300
111400 4090-QUITAR-BLANCOS-ED-F. EXIT.
111500
111600
111700*------------------------------------------------------------
111800*    CUERPO VACIO: LA VARIACION DE WS-EDIT-POS EN EL PERFORM DE
111900*    4090 ES LA QUE HACE EL TRABAJO (MISMO RECURSO QUE
112000*    1160-CALC-LARGO-LINEA-I, PERO BUSCANDO DE IZQUIERDA A
112100*    DERECHA EN LUGAR DE DERECHA A IZQUIERDA).
112200 4091-BUSCAR-NO-BLANCO-ED-I.
112300
112400     CONTINUE.
112500
112600 4091-BUSCAR-NO-BLANCO-ED-F. EXIT.
112700
112800
112900*------------------------------------------------------------
113000*    TITULO DEL LISTADO Y ENCABEZADO CON EL TOTAL DE PALABRAS
113100*    DEL DOCUMENTO, SEGUN EL FORMATO ACORDADO CON EL AREA
113200*    FUNCIONAL (EN RUSO, IDIOMA DE LOS DOCUMENTOS ANALIZADOS).
113300 4100-INFORME-TITULO-I.
113400
113500*    PASO 1: TITULO FIJO DEL LISTADO, SEGUIDO DE UNA LINEA EN
113600*    BLANCO DE SEPARACION (WS-LINEA-VACIA).
113700     MOVE '=== ОТЧЕТ АНАЛИЗА ТЕКСТА ===' TO REG-SALIDA
113800     WRITE REG-SALIDA
113900     MOVE WS-LINEA-VACIA TO REG-SALIDA
114000     WRITE REG-SALIDA
114100
114200*    PASO 2: LINEA CON EL TOTAL DE PALABRAS EXTRAIDAS DEL
114300*    DOCUMENTO, EDITADO SIN CEROS A LA IZQUIERDA (WS-IMP-TOTPAL);
114400*    4090 CALCULA DESDE DONDE EMPIEZAN LAS CIFRAS SIGNIFICATIVAS
114500*    Y DEJA EL RESULTADO "DESTRIMEADO" EN WS-IMP-TOTPAL-T, PARA
114600*    QUE EL STRING NO ARRASTRE LOS BLANCOS DE SUPRESION.
114700     MOVE WS-TOTAL-PALABRAS TO WS-IMP-TOTPAL
114800     MOVE WS-IMP-TOTPAL TO WS-EDIT-CAMPO
114900     MOVE 5 TO WS-EDIT-LARGO
115000     PERFORM 4090-QUITAR-BLANCOS-ED-I THRU 4090-QUITAR-BLANCOS-ED-F
115100     MOVE WS-EDIT-CAMPO(WS-EDIT-POS:WS-EDIT-LARGO - WS-EDIT-POS + 1)
115200        TO WS-IMP-TOTPAL-T
115300     STRING 'Всего слов в тексте: ' DELIMITED BY SIZE
115400            WS-IMP-TOTPAL-T        DELIMITED BY SPACE
115500            INTO REG-SALIDA
115600     WRITE REG-SALIDA
115700
115800*    PASO 3: OTRA LINEA EN BLANCO ANTES DEL BLOQUE DE
115900*    ESTADISTICA (4200).
116000     MOVE WS-LINEA-VACIA TO REG-SALIDA
116100     WRITE REG-SALIDA.
116200
116300 4100-INFORME-TITULO-F. EXIT.
116400
116500
116600*------------------------------------------------------------
116700*    BLOQUE DE ESTADISTICA: UNA LINEA POR TEMATICA, EN ORDEN
116800*    1..6, CON SU PUNTAJE Y PORCENTAJE.
116900 4200-INFORME-ESTADIST-I.
117000
117100*    ENCABEZADO DEL BLOQUE, SEGUIDO DE UNA LINEA POR TEMATICA
117200*    (4210), SIEMPRE EN ORDEN 1..6 AUNQUE EL PUNTAJE SEA CERO.
117300     MOVE '--- Статистика по тематикам ---' TO REG-SALIDA
117400     WRITE REG-SALIDA
117500
117600     PERFORM 4210-INFORME-LINEA-TOP-I THRU 4210-INFORME-LINEA-TOP-F
117700        VARYING WS-IX-TOP FROM 1 BY 1 UNTIL WS-IX-TOP > 6.
117800
117900 4200-INFORME-ESTADIST-F. EXIT.
118000
118100
118200*------------------------------------------------------------
118300*    ARMA UNA LINEA DE ESTADISTICA: NOMBRE, PUNTAJE Y
118400*    PORCENTAJE DE LA TEMATICA WS-IX-TOP.
118500 4210-INFORME-LINEA-TOP-I.
118600
118700*    EDITA PUNTAJE Y PORCENTAJE A SUS CAMPOS DE IMPRESION
118800*    (WS-IMP-PUNTAJE SIN CEROS A LA IZQUIERDA, WS-IMP-PORCENT
118900*    CON DOS DECIMALES) Y LUEGO LES QUITA EL BLANCO DE
119000*    SUPRESION CON 4090, UNO POR UNO, ANTES DE ARMAR LA LINEA
119100*    (SIS-1121: EL STRING DIRECTO DE UN CAMPO Z... ARRASTRABA
119200*    LOS BLANCOS DE SUPRESION AL LISTADO).
119300     MOVE WS-TOP-PUNTAJE(WS-IX-TOP) TO WS-IMP-PUNTAJE
119400     MOVE WS-IMP-PUNTAJE TO WS-EDIT-CAMPO
119500     MOVE 6 TO WS-EDIT-LARGO
119600     PERFORM 4090-QUITAR-BLANCOS-ED-I THRU 4090-QUITAR-BLANCOS-ED-F
119700     MOVE WS-EDIT-CAMPO(WS-EDIT-POS:WS-EDIT-LARGO - WS-EDIT-POS + 1)
119800        TO WS-IMP-PUNTAJE-T
119900
120000     MOVE WS-TOP-PORCENT(WS-IX-TOP) TO WS-IMP-PORCENT
120100     MOVE WS-IMP-PORCENT TO WS-EDIT-CAMPO
120200     MOVE 6 TO WS-EDIT-LARGO
120300     PERFORM 4090-QUITAR-BLANCOS-ED-I THRU 4090-QUITAR-BLANCOS-ED-F
120400     MOVE WS-EDIT-CAMPO(WS-EDIT-POS:WS-EDIT-LARGO - WS-EDIT-POS + 1)
120500        TO WS-IMP-PORCENT-T
120600
120700     STRING WS-TOP-NOMBRE(WS-IX-TOP) DELIMITED BY SPACE
120800            ': '                      DELIMITED BY SIZE
120900            WS-IMP-PUNTAJE-T          DELIMITED BY SPACE
121000            ' совпадений ('           DELIMITED BY SIZE
121100            WS-IMP-PORCENT-T          DELIMITED BY SPACE
121200            '%)'                      DELIMITED BY SIZE
121300            INTO REG-SALIDA
121400     WRITE REG-SALIDA.
121500
121600 4210-INFORME-LINEA-TOP-F. EXIT.
121700
121800
121900*------------------------------------------------------------
122000*    UN BLOQUE POR TEMATICA CON AL MENOS UNA FILA DE DETALLE,
122100*    EN ORDEN DE DECLARACION DE LA TEMATICA (1..6).
122200 4300-INFORME-DETALLE-I.
122300
122400*    LINEA EN BLANCO Y TITULO DEL BLOQUE DE DETALLE, SEGUIDO DE
122500*    UN SUB-BLOQUE POR TEMATICA (4350) QUE SOLO SE IMPRIME SI
122600*    ESA TEMATICA TUVO AL MENOS UNA COINCIDENCIA.
122700     MOVE WS-LINEA-VACIA TO REG-SALIDA
122800     WRITE REG-SALIDA
122900     MOVE '--- Детализация совпадений ---' TO REG-SALIDA
123000     WRITE REG-SALIDA
123100
123200     PERFORM 4350-INFORME-BLOQUE-TOPICO-I
123300        THRU 4350-INFORME-BLOQUE-TOPICO-F
123400        VARYING WS-IX-TOP FROM 1 BY 1 UNTIL WS-IX-TOP > 6.
123500
123600 4300-INFORME-DETALLE-F. EXIT.
123700
123800
123900*------------------------------------------------------------
124000 4350-INFORME-BLOQUE-TOPICO-I.
124100
124200*    SOLO SE IMPRIME EL ENCABEZADO DE LA TEMATICA SI TIENE AL
124300*    MENOS UNA FILA DE DETALLE; UNA TEMATICA SIN COINCIDENCIAS
124400*    NO GENERA BLOQUE (EVITA ENCABEZADOS VACIOS EN EL LISTADO).
124500     SET WS-DET-NO TO TRUE
124600     PERFORM 4351-BUSCAR-DET-TOPICO-I THRU 4351-BUSCAR-DET-TOPICO-F
124700        VARYING WS-IX-DET FROM 1 BY 1
124800        UNTIL WS-IX-DET > WS-CANT-DETALLE OR WS-DET-SI
124900
125000     IF WS-DET-SI THEN
125100*       ENCABEZADO DEL SUB-BLOQUE CON EL NOMBRE DE LA TEMATICA,
125200*       SEGUIDO DE UNA LINEA POR CADA FILA DE DETALLE QUE LE
125300*       PERTENECE (4352 RECORRE TODA LA TABLA Y SALTA LAS QUE NO
125400*       SON DE ESTA TEMATICA).
125500        MOVE WS-LINEA-VACIA TO REG-SALIDA
125600        WRITE REG-SALIDA
125700        STRING WS-TOP-NOMBRE(WS-IX-TOP) DELIMITED BY SPACE
125800               ':'                       DELIMITED BY SIZE
125900               INTO REG-SALIDA
126000        WRITE REG-SALIDA
126100
126200        PERFORM 4352-IMPRIMIR-DET-TOPICO-I
126300           THRU 4352-IMPRIMIR-DET-TOPICO-F
126400           VARYING WS-IX-DET FROM 1 BY 1
126500           UNTIL WS-IX-DET > WS-CANT-DETALLE
126600     END-IF.
126700
126800 4350-INFORME-BLOQUE-TOPICO-F. EXIT.
126900
127000
127100*------------------------------------------------------------
127200*    MARCA WS-DET-SI APENAS ENCUENTRA UNA FILA DE DETALLE DE LA
127300*    TEMATICA WS-IX-TOP, PARA DECIDIR SI EL BLOQUE VA O NO.
127400 4351-BUSCAR-DET-TOPICO-I.
127500
127600     IF WS-DET-TOPCOD(WS-IX-DET) = WS-IX-TOP THEN
127700        SET WS-DET-SI TO TRUE
127800     END-IF.
127900
128000 4351-BUSCAR-DET-TOPICO-F. EXIT.
128100
128200
128300*------------------------------------------------------------
128400*    IMPRIME UNA LINEA DE DETALLE (RAIZ O FRASE Y CANTIDAD) SI
128500*    LA FILA WS-IX-DET ES DE LA TEMATICA WS-IX-TOP; LAS DEMAS
128600*    FILAS SE SALTAN SIN GENERAR LINEA.
128700 4352-IMPRIMIR-DET-TOPICO-I.
128800
128900*    EDITA LA CANTIDAD SIN CEROS A LA IZQUIERDA, LE QUITA EL
129000*    BLANCO DE SUPRESION CON 4090 (SIS-1121) Y ARMA LA LINEA CON
129100*    DOS ESPACIOS DE SANGRIA, LA RAIZ O FRASE Y LA CANTIDAD DE
129200*    VECES HALLADA.
129300     IF WS-DET-TOPCOD(WS-IX-DET) = WS-IX-TOP THEN
129400        MOVE WS-DET-CANT(WS-IX-DET) TO WS-IMP-CANT
129500        MOVE WS-IMP-CANT TO WS-EDIT-CAMPO
129600        MOVE 6 TO WS-EDIT-LARGO
129700        PERFORM 4090-QUITAR-BLANCOS-ED-I THRU 4090-QUITAR-BLANCOS-ED-F
129800        MOVE WS-EDIT-CAMPO(WS-EDIT-POS:WS-EDIT-LARGO - WS-EDIT-POS + 1)
129900           TO WS-IMP-CANT-T
130000        STRING '  '                    DELIMITED BY SIZE
130100               WS-DET-TEXTO(WS-IX-DET) DELIMITED BY SPACE
130200               ': '                    DELIMITED BY SIZE
130300               WS-IMP-CANT-T           DELIMITED BY SPACE
130400               INTO REG-SALIDA
130500        WRITE REG-SALIDA
130600     END-IF.
130700
130800 4352-IMPRIMIR-DET-TOPICO-F. EXIT.
130900
131000
131100*------------------------------------------------------------
131200*    LINEA FINAL DEL LISTADO CON EL NOMBRE DE LA TEMATICA
131300*    GANADORA (WS-TOP-GANADOR, HALLADA EN 3100).
131400 4400-INFORME-CONCLUSION-I.
131500
131600*    LINEA EN BLANCO DE SEPARACION Y LINEA FINAL CON EL NOMBRE
131700*    DE LA TEMATICA GANADORA, SIN PUNTAJE NI PORCENTAJE (ESOS
131800*    YA FIGURAN EN EL BLOQUE DE ESTADISTICA, 4200).
131900     MOVE WS-LINEA-VACIA TO REG-SALIDA
132000     WRITE REG-SALIDA
132100
132200     STRING '=== РЕЗУЛЬТАТ: '                  DELIMITED BY SIZE
132300            WS-TOP-NOMBRE(WS-TOP-GANADOR)       DELIMITED BY SPACE
132400            ' ==='                              DELIMITED BY SIZE
132500            INTO REG-SALIDA
132600     WRITE REG-SALIDA.
132700
132800 4400-INFORME-CONCLUSION-F. EXIT.
132900
133000
133100*------------------------------------------------------------
133200*    MUESTRA LAS ESTADISTICAS DE CONTROL POR DISPLAY (NO VAN AL
133300*    LISTADO) Y CIERRA LOS ARCHIVOS. UN ERROR DE CLOSE NO
133400*    DETIENE EL CIERRE DEL OTRO ARCHIVO.
133500 9999-FINAL-I.
133600
133700*    PASO 1: ESTADISTICAS DE CONTROL POR DISPLAY, PARA EL
133800*    OPERADOR DEL PASO BATCH Y PARA EL LOG DEL JOB; NO SON PARTE
133900*    DEL LISTADO DDSALID QUE RECIBE EL AREA FUNCIONAL.
134000     DISPLAY '**********************************************'
134100     DISPLAY 'TOTAL PALABRAS EXTRAIDAS   : ' WS-TOTAL-PALABRAS
134200     DISPLAY 'TOTAL COINCID. DICCIONARIO : ' WS-TOT-COINC-PALABRA
134300     DISPLAY 'TOTAL COINCID. FRASES      : ' WS-TOT-COINC-FRASE
134400     DISPLAY 'TEMATICA GANADORA          : '
134500                        WS-TOP-NOMBRE(WS-TOP-GANADOR)
134600
134700*    PASO 2: CIERRE DE ENTRADA. UN STATUS DISTINTO DE '00' DEJA
134800*    EL RETURN-CODE EN 9999 PERO NO INTERRUMPE EL CIERRE DE
134900*    SALIDA (SIS-1005).
135000     CLOSE ENTRADA
135100     IF FS-ENTRADA IS NOT EQUAL '00' THEN
135200        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
135300        MOVE 9999 TO RETURN-CODE
135400     END-IF
135500
135600*    PASO 3: CIERRE DE SALIDA, CON EL MISMO TRATAMIENTO DE
135700*    ERROR QUE EL PASO 2.
135800     CLOSE SALIDA
135900     IF FS-SALIDA IS NOT EQUAL '00' THEN
136000        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SALIDA
136100        MOVE 9999 TO RETURN-CODE
136200     END-IF.
136300
136400 9999-FINAL-F. EXIT.
