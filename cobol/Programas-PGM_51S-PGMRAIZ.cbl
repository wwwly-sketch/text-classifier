000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMRAIZ.
000300 AUTHOR.        M GUTIERREZ.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - PROCESOS BATCH.
000500 DATE-WRITTEN.  14/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO.
000800******************************************************************
000900*    RUTINA DE REDUCCION DE PALABRAS A SU RAIZ (STEMMER RUSO)    *
001000*    ==========================================================  *
001100*  FUNCIONAMIENTO
001200*  * Recibe una palabra (ya extraida, en minusculas) por
001300*    LINKAGE y devuelve su raiz por el mismo area.
001400*  * Se usa para reducir variantes flexivas de una misma palabra
001500*    antes de cotejarla contra los diccionarios de tematica del
001600*    programa PGMCLATX (gerundio perfectivo, adjetivo, verbo y
001700*    sustantivo, en ese orden de prioridad, segun tabla fija).
001800*  * Palabras de menos de 3 caracteres, o sin una vocal con
001900*    region RV, se devuelven sin modificar.
002000*
002100*  ESTE PROGRAMA NO ABRE ARCHIVOS NI ACCEDE A BASE DE DATOS.
002200*  ES UNA RUTINA PURA, INVOCADA UNA VEZ POR CADA PALABRA DEL
002300*  DOCUMENTO DE ENTRADA.
002400******************************************************************
002500*  HISTORIAL DE MODIFICACIONES
002600*  FECHA       AUTOR  TICKET      DESCRIPCION
002700*  ----------  -----  ----------  ------------------------------
002800*  14/09/1987  MGU    SIS-0441    VERSION INICIAL. TABLAS DE
002900*                                 GERUNDIO, ADJETIVO, VERBO Y
003000*                                 SUSTANTIVO SEGUN ESPECIFICACION
003100*                                 DEL AREA DE LINGUISTICA.
003200*  22/01/1988  MGU    SIS-0467    CORRIGE HALLAZGO DE RV CUANDO
003300*                                 LA PALABRA NO TIENE VOCAL.
003400*  03/06/1989  RDP    SIS-0512    AGREGA QUITAR-BLANDA (TRAILING
003500*                                 SOFT SIGN) LUEGO DEL RECORTE.
003600*  19/11/1990  RDP    SIS-0588    ESTANDARIZA PREFIJOS DE TRABAJO
003700*                                 A WS- SEGUN NORMA DE LA
003800*                                 GERENCIA DE SISTEMAS.
003900*  07/02/1992  JCA    SIS-0641    CORRIGE ORDEN DE EVALUACION DE
004000*                                 SUFIJOS DE ADJETIVO (HALLAZGO
004100*                                 DE AUDITORIA INTERNA).
004200*  25/08/1993  JCA    SIS-0699    OPTIMIZA BUSQUEDA DE SUFIJO DE
004300*                                 SUSTANTIVO (CORTA AL PRIMER
004400*                                 MATCH, NO RECORRE TODA LA
004500*                                 TABLA).
004600*  14/04/1995  LVZ    SIS-0755    DOCUMENTA REGLA DE PRIORIDAD:
004700*                                 SI GERUNDIO COINCIDE, NO SE
004800*                                 APLICAN ADJETIVO/VERBO/
004900*                                 SUSTANTIVO.
005000*  02/10/1996  LVZ    SIS-0803    AGREGA DISPLAY DE DIAGNOSTICO
005100*                                 PARA SOPORTE DE PRODUCCION.
005200*  30/12/1998  FNM    SIS-0887    REVISION Y2K: NINGUN CAMPO DE
005300*                                 FECHA EN ESTE PROGRAMA. SIN
005400*                                 CAMBIOS FUNCIONALES, SOLO
005500*                                 VERIFICACION DE CUMPLIMIENTO.
005600*  11/05/1999  FNM    SIS-0901    CORRIGE TRUNCADO DE LK-PALABRA
005700*                                 CUANDO EL PREFIJO MAS LA RAIZ
005800*                                 SUPERABA 30 POSICIONES.
005900*  19/03/2001  HBE    SIS-0944    AGREGA TABLA DE SUSTANTIVO
006000*                                 COMPLETA (FALTABAN 6 SUFIJOS
006100*                                 DE LA VERSION ORIGINAL).
006200*  14/08/2001  HBE    SIS-0952    REVISION SOLICITADA POR AREA
006300*                                 FUNCIONAL: SE CONFIRMA QUE LAS
006400*                                 CUATRO TABLAS DE SUFIJOS (6
006500*                                 GERUNDIO, 26 ADJETIVO, 17 VERBO,
006600*                                 36 SUSTANTIVO) CUBREN EL
006700*                                 CATALOGO VIGENTE. SIN CAMBIOS
006800*                                 DE CODIGO.
006900*  17/03/2003  HBE    SIS-1006    REVISION DE RUTINA DE CIERRE DE
007000*                                 PERIODO. SE VERIFICA QUE ESTA
007100*                                 RUTINA NO ABRE NI DEJA ABIERTO
007200*                                 NINGUN ARCHIVO (PGMRAIZ NO TIENE
007300*                                 FD PROPIA). SIN CAMBIOS
007400*                                 FUNCIONALES.
007500*  09/09/2004  LVZ    SIS-1041    AMPLIA COMENTARIOS DE LOS
007600*                                 PARRAFOS DE RECORTE DE SUFIJO
007700*                                 (2200 A 2700) A PEDIDO DE UN
007800*                                 NUEVO INTEGRANTE DEL EQUIPO, QUE
007900*                                 TUVO DIFICULTAD PARA SEGUIR EL
008000*                                 ORDEN GERUNDIO/ADJETIVO/VERBO/
008100*                                 SUSTANTIVO EN UNA REVISION DE
008200*                                 PRODUCCION.
008300*  14/01/2008  LVZ    SIS-1104    SE AGREGAN COMENTARIOS DE PASO
008400*                                 (1, 2, 3...) DENTRO DE LOS
008500*                                 PARRAFOS DE RECORTE DE SUFIJO, A
008600*                                 PEDIDO DEL AREA DE CALIDAD DE
008700*                                 SOFTWARE, EN LA MISMA REVISION
008800*                                 QUE ALCANZO A PGMCLATX
008900*                                 (SIS-1103). SIN CAMBIOS
009000*                                 FUNCIONALES.
009100*
009200*    NOTA DE MANTENIMIENTO (VIGENTE DESDE SIS-1104): ESTA RUTINA
009300*    Y PGMCLATX CONFORMAN UN UNICO PASO BATCH; CUALQUIER CAMBIO
009400*    EN EL AREA DE COMUNICACION LK-RAIZ-COMUNICACION DEBE
009500*    REVISARSE EN AMBOS PROGRAMAS A LA VEZ, PORQUE EL LARGO Y EL
009600*    ORDEN DE LOS CAMPOS DEBEN COINCIDIR EXACTAMENTE EN EL CALL.
009700*
009800*  LIMITES DE TABLA (REVISAR ANTES DE SUBIR ESTOS VALORES)
009900*  - WS-TABLA-GERUNDIO ......... 6  FILAS DE FABRICA (FIJAS).
010000*  - WS-TABLA-ADJETIVO ......... 26 FILAS DE FABRICA (FIJAS).
010100*  - WS-TABLA-VERBO ............ 17 FILAS DE FABRICA (FIJAS).
010200*  - WS-TABLA-SUSTANTIVO ....... 36 FILAS DE FABRICA (FIJAS).
010300*  LAS CUATRO TABLAS SE ARMAN COMO 01/FILLER PARA CARGAR
010400*  LITERALES DE LARGO FIJO POR VALUE, Y SE REDEFINEN DEBAJO EN
010500*  FILAS SUBSCRIPTABLES; ES EL MISMO RECURSO QUE USA PGMCLATX
010600*  PARA SU TABLA DE DICCIONARIO.
010700******************************************************************
010800
010900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011000 ENVIRONMENT DIVISION.
011100 CONFIGURATION SECTION.
011200
011300 SPECIAL-NAMES.
011400     CLASS VOCAL-RUSA IS "а" "е" "и" "о" "у" "ы" "э" "ю" "я".
011500
011600 INPUT-OUTPUT SECTION.
011700 FILE-CONTROL.
011800
011900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012000 DATA DIVISION.
012100 FILE SECTION.
012200
012300 WORKING-STORAGE SECTION.
012400*=======================*
012500
012600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012700
012800*----------- AREA DE TRABAJO DE LA PALABRA ----------------------
012900*    PALABRA DE ENTRADA YA EN MINUSCULAS (1000-INICIO-I).
013000 77  WS-PALABRA-ORIG        PIC X(30)      VALUE SPACES.
013100 77  WS-PALABRA-LONG        PIC 9(2)  COMP VALUE ZEROS.
013200*    PREFIJO: TODO LO ANTERIOR A LA PRIMERA VOCAL, INCLUSIVE.
013300*    NUNCA SE RECORTA, SE DEVUELVE SIEMPRE TAL CUAL (2100/2700).
013400 77  WS-PREFIJO             PIC X(30)      VALUE SPACES.
013500 77  WS-PREFIJO-LONG        PIC 9(2)  COMP VALUE ZEROS.
013600*    RV (REGION DE TERMINACIONES FLEXIVAS): RESTO DE LA PALABRA
013700*    DESPUES DEL PREFIJO. LOS PARRAFOS 2200 EN ADELANTE LE
013800*    RECORTAN SUFIJOS DE ESTA REGION, NUNCA DEL PREFIJO.
013900 77  WS-RV                  PIC X(30)      VALUE SPACES.
014000 77  WS-RV-LONG             PIC 9(2)  COMP VALUE ZEROS.
014100
014200*    INDICES Y LARGOS DE TRABAJO USADOS AL BUSCAR LA VOCAL
014300*    (2100/2110) Y AL COTEJAR UN SUFIJO DE TABLA (2200-2510).
014400 77  WS-IX-VOCAL            PIC 9(2)  COMP VALUE ZEROS.
014500 77  WS-IX-CAR              PIC 9(2)  COMP VALUE ZEROS.
014600 77  WS-IX-SUF              PIC 9(2)  COMP VALUE ZEROS.
014700 77  WS-SUF-LONG            PIC 9     COMP VALUE ZERO.
014800 77  WS-POS-INICIO          PIC 9(2)  COMP VALUE ZEROS.
014900
015000*    SWITCH: 'S' SI LA PALABRA TUVO REGION RV (LARGO SUFICIENTE
015100*    Y AL MENOS UNA VOCAL CON ALGO DESPUES).
015200 77  WS-RV-HALLADA          PIC X          VALUE 'N'.
015300     88  WS-RV-SI                          VALUE 'S'.
015400     88  WS-RV-NO                          VALUE 'N'.
015500
015600*    SWITCH: 'S' SI COINCIDIO UN SUFIJO DE LA TABLA DE
015700*    GERUNDIO (2200); CONDICIONA SI SE EVALUAN LAS OTRAS TRES
015800*    TABLAS EN 2000-PROCESO-I (SIS-0755).
015900 77  WS-GERUNDIO-OK         PIC X          VALUE 'N'.
016000     88  WS-GERUNDIO-SI                    VALUE 'S'.
016100     88  WS-GERUNDIO-NO                    VALUE 'N'.
016200
016300*    SWITCH DE CORTE DE BUSQUEDA: 'S' EN CUANTO CUALQUIERA DE
016400*    LOS PARRAFOS 2210/2310/2410/2510 ENCUENTRA SU PRIMER
016500*    MATCH EN LA TABLA QUE LE CORRESPONDE (SIS-0699).
016600 77  WS-SUFIJO-OK           PIC X          VALUE 'N'.
016700     88  WS-SUFIJO-SI                      VALUE 'S'.
016800     88  WS-SUFIJO-NO                      VALUE 'N'.
016900
017000*----------- TABLA DE CONVERSION A MINUSCULAS --------------------
017100*     CORRESPONDENCIA POSICIONAL (26 LATINAS + 32 CIRILICAS).
017200 77  WS-TABLA-MAYUSC  PIC X(58) VALUE
017300     'ABCDEFGHIJKLMNOPQRSTUVWXYZАБВГДЕЖЗИЙКЛМНОПРСТУФХЦЧШЩЪЫЬЭЮЯ'.
017400 77  WS-TABLA-MINUSC  PIC X(58) VALUE
017500     'abcdefghijklmnopqrstuvwxyzабвгдежзийклмнопрстуфхцчшщъыьэюя'.
017600
017700*----------- TABLA GERUNDIO PERFECTIVO (PERFECTIVE_GERUND) -------
017800*     ORDEN FIJO DE EVALUACION, PRIMER MATCH DE "ENDSWITH" GANA.
017900 01  WS-TABLA-GERUNDIO-INIC.
018000     03  FILLER     PIC X(09) VALUE '2ив      '.
018100     03  FILLER     PIC X(09) VALUE '4ивши    '.
018200     03  FILLER     PIC X(09) VALUE '6ившись  '.
018300     03  FILLER     PIC X(09) VALUE '2ыв      '.
018400     03  FILLER     PIC X(09) VALUE '4ывши    '.
018500     03  FILLER     PIC X(09) VALUE '6ывшись  '.
018600*     REDEFINES DE LA TABLA ANTERIOR EN FORMA DE ARREGLO:
018700*     WS-GER-LONG ES EL LARGO REAL DEL SUFIJO (1-9) Y
018800*     WS-GER-SUF LO TRAE RELLENO DE BLANCOS A LA DERECHA.
018900 01  WS-TABLA-GERUNDIO REDEFINES WS-TABLA-GERUNDIO-INIC.
019000     03  WS-GER-FILA OCCURS 6 TIMES.
019100         05  WS-GER-LONG     PIC 9.
019200         05  WS-GER-SUF      PIC X(08).
019300
019400*----------- TABLA ADJETIVO (ADJECTIVE) --------------------------
019500*     26 SUFIJOS DE ADJETIVO (CASOS Y GENEROS DEL RUSO). SE
019600*     EVALUA SOLO SI 2200-GERUNDIO-I NO ENCONTRO MATCH.
019700 01  WS-TABLA-ADJETIVO-INIC.
019800     03  FILLER     PIC X(09) VALUE '2ее      '.
019900     03  FILLER     PIC X(09) VALUE '2ие      '.
020000     03  FILLER     PIC X(09) VALUE '2ые      '.
020100     03  FILLER     PIC X(09) VALUE '2ое      '.
020200     03  FILLER     PIC X(09) VALUE '3ими     '.
020300     03  FILLER     PIC X(09) VALUE '3ыми     '.
020400     03  FILLER     PIC X(09) VALUE '2ей      '.
020500     03  FILLER     PIC X(09) VALUE '2ий      '.
020600     03  FILLER     PIC X(09) VALUE '2ый      '.
020700     03  FILLER     PIC X(09) VALUE '2ой      '.
020800     03  FILLER     PIC X(09) VALUE '2ем      '.
020900     03  FILLER     PIC X(09) VALUE '2им      '.
021000     03  FILLER     PIC X(09) VALUE '2ым      '.
021100     03  FILLER     PIC X(09) VALUE '2ом      '.
021200     03  FILLER     PIC X(09) VALUE '3его     '.
021300     03  FILLER     PIC X(09) VALUE '3ого     '.
021400     03  FILLER     PIC X(09) VALUE '3ему     '.
021500     03  FILLER     PIC X(09) VALUE '3ому     '.
021600     03  FILLER     PIC X(09) VALUE '2их      '.
021700     03  FILLER     PIC X(09) VALUE '2ых      '.
021800     03  FILLER     PIC X(09) VALUE '2ую      '.
021900     03  FILLER     PIC X(09) VALUE '2юю      '.
022000     03  FILLER     PIC X(09) VALUE '2ая      '.
022100     03  FILLER     PIC X(09) VALUE '2яя      '.
022200     03  FILLER     PIC X(09) VALUE '2ою      '.
022300     03  FILLER     PIC X(09) VALUE '2ею      '.
022400*     MISMO ESQUEMA DE REDEFINES QUE LA TABLA DE GERUNDIO.
022500 01  WS-TABLA-ADJETIVO REDEFINES WS-TABLA-ADJETIVO-INIC.
022600     03  WS-ADJ-FILA OCCURS 26 TIMES.
022700         05  WS-ADJ-LONG     PIC 9.
022800         05  WS-ADJ-SUF      PIC X(08).
022900
023000*----------- TABLA VERBO (VERB) -----------------------------------
023100*     17 SUFIJOS DE VERBO (PARTICIPIO, INFINITIVO, PRESENTE).
023200*     SE EVALUA SOLO SI LA TABLA DE ADJETIVO NO DIO MATCH.
023300 01  WS-TABLA-VERBO-INIC.
023400     03  FILLER     PIC X(09) VALUE '2ла      '.
023500     03  FILLER     PIC X(09) VALUE '2на      '.
023600     03  FILLER     PIC X(09) VALUE '3ете     '.
023700     03  FILLER     PIC X(09) VALUE '3йте     '.
023800     03  FILLER     PIC X(09) VALUE '2ли      '.
023900     03  FILLER     PIC X(09) VALUE '1й       '.
024000     03  FILLER     PIC X(09) VALUE '1л       '.
024100     03  FILLER     PIC X(09) VALUE '2ем      '.
024200     03  FILLER     PIC X(09) VALUE '1н       '.
024300     03  FILLER     PIC X(09) VALUE '2ло      '.
024400     03  FILLER     PIC X(09) VALUE '2но      '.
024500     03  FILLER     PIC X(09) VALUE '2ет      '.
024600     03  FILLER     PIC X(09) VALUE '3ют      '.
024700     03  FILLER     PIC X(09) VALUE '2ны      '.
024800     03  FILLER     PIC X(09) VALUE '2ть      '.
024900     03  FILLER     PIC X(09) VALUE '3ешь     '.
025000     03  FILLER     PIC X(09) VALUE '3нно     '.
025100*     MISMO ESQUEMA DE REDEFINES QUE LA TABLA DE GERUNDIO.
025200 01  WS-TABLA-VERBO REDEFINES WS-TABLA-VERBO-INIC.
025300     03  WS-VRB-FILA OCCURS 17 TIMES.
025400         05  WS-VRB-LONG     PIC 9.
025500         05  WS-VRB-SUF      PIC X(08).
025600
025700*----------- TABLA SUSTANTIVO (NOUN) ------------------------------
025800*     36 SUFIJOS DE SUSTANTIVO. ES LA ULTIMA DE LAS CUATRO
025900*     TABLAS; SI TAMPOCO COINCIDE NINGUNO DE SUS SUFIJOS, LA
026000*     PALABRA SE DEVUELVE SIN RECORTAR MAS ALLA DEL PREFIJO.
026100 01  WS-TABLA-SUSTANTIVO-INIC.
026200     03  FILLER     PIC X(09) VALUE '1а       '.
026300     03  FILLER     PIC X(09) VALUE '2ев      '.
026400     03  FILLER     PIC X(09) VALUE '2ов      '.
026500     03  FILLER     PIC X(09) VALUE '2ие      '.
026600     03  FILLER     PIC X(09) VALUE '2ье      '.
026700     03  FILLER     PIC X(09) VALUE '1е       '.
026800     03  FILLER     PIC X(09) VALUE '4иями    '.
026900     03  FILLER     PIC X(09) VALUE '3ями     '.
027000     03  FILLER     PIC X(09) VALUE '3ами     '.
027100     03  FILLER     PIC X(09) VALUE '2еи      '.
027200     03  FILLER     PIC X(09) VALUE '2ии      '.
027300     03  FILLER     PIC X(09) VALUE '1и       '.
027400     03  FILLER     PIC X(09) VALUE '3ией     '.
027500     03  FILLER     PIC X(09) VALUE '2ей      '.
027600     03  FILLER     PIC X(09) VALUE '2ой      '.
027700     03  FILLER     PIC X(09) VALUE '2ий      '.
027800     03  FILLER     PIC X(09) VALUE '1й       '.
027900     03  FILLER     PIC X(09) VALUE '3иям     '.
028000     03  FILLER     PIC X(09) VALUE '2ям      '.
028100     03  FILLER     PIC X(09) VALUE '3ием     '.
028200     03  FILLER     PIC X(09) VALUE '2ем      '.
028300     03  FILLER     PIC X(09) VALUE '2ам      '.
028400     03  FILLER     PIC X(09) VALUE '2ом      '.
028500     03  FILLER     PIC X(09) VALUE '1о       '.
028600     03  FILLER     PIC X(09) VALUE '1у       '.
028700     03  FILLER     PIC X(09) VALUE '2ах      '.
028800     03  FILLER     PIC X(09) VALUE '3иях     '.
028900     03  FILLER     PIC X(09) VALUE '2ях      '.
029000     03  FILLER     PIC X(09) VALUE '1ы       '.
029100     03  FILLER     PIC X(09) VALUE '1ь       '.
029200     03  FILLER     PIC X(09) VALUE '2ию      '.
029300     03  FILLER     PIC X(09) VALUE '2ью      '.
029400     03  FILLER     PIC X(09) VALUE '1ю       '.
029500     03  FILLER     PIC X(09) VALUE '2ия      '.
029600     03  FILLER     PIC X(09) VALUE '2ья      '.
029700     03  FILLER     PIC X(09) VALUE '1я       '.
029800*     MISMO ESQUEMA DE REDEFINES QUE LA TABLA DE GERUNDIO.
029900 01  WS-TABLA-SUSTANTIVO REDEFINES WS-TABLA-SUSTANTIVO-INIC.
030000     03  WS-SUS-FILA OCCURS 36 TIMES.
030100         05  WS-SUS-LONG     PIC 9.
030200         05  WS-SUS-SUF      PIC X(08).
030300
030400*    CENTINELA VISUAL DE FIN DE WORKING-STORAGE (CONVENCION
030500*    DE LA GERENCIA DE SISTEMAS PARA LOCALIZAR RAPIDO EL
030600*    LIMITE CON LA LINKAGE SECTION AL LEER EL LISTADO).
030700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
030800
030900*-----------------------------------------------------------------
031000*    AREA DE COMUNICACION CON PGMCLATX (VER NOTA DE
031100*    MANTENIMIENTO EN EL ENCABEZADO). ENTRA LA PALABRA A
031200*    REDUCIR Y SALE SU RAIZ EN EL MISMO CAMPO LK-PALABRA.
031300 LINKAGE SECTION.
031400*================*
031500 01  LK-RAIZ-COMUNICACION.
031600*    PALABRA A PROCESAR (ENTRADA) / RAIZ RESULTANTE (SALIDA).
031700     03  LK-PALABRA          PIC X(30).
031800*    LARGO DE LK-PALABRA, SE ACTUALIZA AL RECOMPONER (2700).
031900     03  LK-PALABRA-LONG     PIC 9(02).
032000     03  FILLER              PIC X(08).
032100
032200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
032300 PROCEDURE DIVISION USING LK-RAIZ-COMUNICACION.
032400
032500*    SECUENCIA DE LA RUTINA: VALIDACION Y HALLAZGO DE LA REGION
032600*    RV, RECORTE DE SUFIJO (SOLO SI HUBO RV) Y DIAGNOSTICO
032700*    FINAL. SE INVOCA UNA VEZ POR CADA PALABRA DE PGMCLATX.
032800 MAIN-PROGRAM-I.
032900
033000*    1000: VALIDACION DE LARGO, PASO A MINUSCULAS Y HALLAZGO DE
033100*    LA REGION RV.
033200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
033300
033400*    2000: RECORTE DE SUFIJO, SOLO SI LA PALABRA TUVO RV.
033500     IF WS-RV-SI THEN
033600        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
033700     END-IF
033800
033900*    9999: DIAGNOSTICO DE PRODUCCION Y FIN DE LA RUTINA.
034000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
034100
034200 MAIN-PROGRAM-F. GOBACK.
034300
034400
034500*------------------------------------------------------------
034600*    VALIDA LARGO MINIMO, PASA A MINUSCULAS Y HALLA LA RV.
034700 1000-INICIO-I.
034800
034900*    PASO 1: LIMPIA LOS SWITCHES Y LAS AREAS DE TRABAJO DE LA
035000*    LLAMADA ANTERIOR (LA RUTINA ES PURA PERO SUS CAMPOS SON
035100*    WORKING-STORAGE; QUEDAN CON EL VALOR DE LA ULTIMA PALABRA
035200*    SI NO SE LIMPIAN ACA).
035300     SET WS-RV-NO      TO TRUE
035400     SET WS-GERUNDIO-NO TO TRUE
035500     MOVE SPACES TO WS-PALABRA-ORIG WS-PREFIJO WS-RV
035600
035700*    PASO 2: TOMA LA PALABRA DEL AREA DE COMUNICACION Y LA PASA
035800*    A MINUSCULAS (MISMA TABLA DE CONVERSION QUE PGMCLATX, VER
035900*    NOTA DE MANTENIMIENTO DEL ENCABEZADO).
036000     MOVE LK-PALABRA TO WS-PALABRA-ORIG
036100     INSPECT WS-PALABRA-ORIG
036200        CONVERTING WS-TABLA-MAYUSC TO WS-TABLA-MINUSC
036300
036400     MOVE LK-PALABRA-LONG TO WS-PALABRA-LONG
036500
036600*    PASO 3: PALABRAS DE MENOS DE 3 CARACTERES SE DEVUELVEN SIN
036700*    MODIFICAR (NO ALCANZA LARGO PARA TENER UNA RV UTIL); LAS
036800*    DEMAS VAN A HALLAR SU REGION RV (2100).
036900     IF WS-PALABRA-LONG < 3 THEN
037000        SET WS-RV-NO TO TRUE
037100     ELSE
037200        PERFORM 2100-HALLAR-RV-I THRU 2100-HALLAR-RV-F
037300     END-IF.
037400
037500 1000-INICIO-F. EXIT.
037600
037700
037800*------------------------------------------------------------
037900*    RV = SUBCADENA DESDE DESPUES DE LA PRIMERA VOCAL, SI
038000*    QUEDA AL MENOS UN CARACTER DESPUES DE ELLA. ES LA REGION
038100*    SOBRE LA QUE SE BUSCAN LOS SUFIJOS FLEXIVOS (2000 EN
038200*    ADELANTE); LO QUE QUEDA ANTES DE LA VOCAL (WS-PREFIJO) NO
038300*    SE TOCA NUNCA.
038400 2100-HALLAR-RV-I.
038500
038600*    PASO 1: BUSCA LA POSICION DE LA PRIMERA VOCAL RUSA
038700*    (CLASE VOCAL-RUSA) RECORRIENDO LA PALABRA DE IZQUIERDA A
038800*    DERECHA (2110 CORTA LA BUSQUEDA APENAS LA ENCUENTRA).
038900     MOVE ZEROS TO WS-IX-VOCAL
039000
039100     PERFORM 2110-BUSCAR-VOCAL-I THRU 2110-BUSCAR-VOCAL-F
039200        VARYING WS-IX-CAR FROM 1 BY 1
039300        UNTIL WS-IX-CAR > WS-PALABRA-LONG
039400           OR WS-IX-VOCAL NOT = ZEROS
039500
039600*    PASO 2: SI NO HAY VOCAL, O LA VOCAL ES EL ULTIMO CARACTER
039700*    (NO QUEDA NADA DESPUES PARA FORMAR LA RV), LA PALABRA
039800*    QUEDA SIN RV. EN CASO CONTRARIO, WS-PREFIJO ES TODO HASTA
039900*    LA VOCAL INCLUSIVE Y WS-RV ES EL RESTO.
040000     IF WS-IX-VOCAL = ZEROS
040100        OR WS-IX-VOCAL >= WS-PALABRA-LONG THEN
040200        SET WS-RV-NO TO TRUE
040300     ELSE
040400        SET WS-RV-SI TO TRUE
040500        MOVE WS-IX-VOCAL     TO WS-PREFIJO-LONG
040600        MOVE WS-PALABRA-ORIG(1:WS-PREFIJO-LONG) TO WS-PREFIJO
040700        COMPUTE WS-RV-LONG = WS-PALABRA-LONG - WS-IX-VOCAL
040800        MOVE WS-PALABRA-ORIG(WS-IX-VOCAL + 1:WS-RV-LONG)
040900                              TO WS-RV
041000     END-IF.
041100
041200 2100-HALLAR-RV-F. EXIT.
041300
041400
041500*------------------------------------------------------------
041600*    CUERPO DEL PERFORM VARYING DE 2100: SI EL CARACTER EN
041700*    WS-IX-CAR ES UNA VOCAL RUSA Y TODAVIA NO SE HABIA
041800*    ENCONTRADO NINGUNA, REGISTRA SU POSICION.
041900 2110-BUSCAR-VOCAL-I.
042000
042100     IF WS-PALABRA-ORIG(WS-IX-CAR:1) IS VOCAL-RUSA THEN
042200        MOVE WS-IX-CAR TO WS-IX-VOCAL
042300     END-IF.
042400
042500 2110-BUSCAR-VOCAL-F. EXIT.
042600
042700
042800*------------------------------------------------------------
042900*    ORDEN DE RECORTE: GERUNDIO PRIMERO; SI NO COINCIDE,
043000*    ADJETIVO, LUEGO VERBO, LUEGO SUSTANTIVO (EN ESE ORDEN,
043100*    SIEMPRE LOS TRES, SOBRE EL RESULTADO DEL ANTERIOR).
043200*    SI GERUNDIO SI COINCIDIO, SE OMITEN LOS OTROS TRES.
043300 2000-PROCESO-I.
043400
043500*    PASO 1: INTENTA GERUNDIO PERFECTIVO PRIMERO (TABLA MAS
043600*    ESPECIFICA, TERMINACIONES MAS LARGAS).
043700     PERFORM 2200-GERUNDIO-I THRU 2200-GERUNDIO-F
043800
043900*    PASO 2: SI GERUNDIO NO COINCIDIO, INTENTA EN ORDEN FIJO
044000*    ADJETIVO, VERBO Y SUSTANTIVO, SIEMPRE LOS TRES, CADA UNO
044100*    SOBRE EL RESULTADO DEL ANTERIOR (SIS-0755).
044200     IF WS-GERUNDIO-NO THEN
044300        PERFORM 2300-ADJETIVO-I THRU 2300-ADJETIVO-F
044400        PERFORM 2400-VERBO-I    THRU 2400-VERBO-F
044500        PERFORM 2500-SUSTANTIVO-I THRU 2500-SUSTANTIVO-F
044600     END-IF
044700
044800*    PASO 3: QUITA UN SIGNO BLANDO FINAL SI QUEDO (SIS-0512) Y
044900*    RECOMPONE LA RAIZ DEFINITIVA EN EL AREA DE COMUNICACION.
045000     PERFORM 2600-QUITAR-BLANDA-I THRU 2600-QUITAR-BLANDA-F
045100     PERFORM 2700-RECOMPONER-I    THRU 2700-RECOMPONER-F.
045200
045300 2000-PROCESO-F. EXIT.
045400
045500
045600*------------------------------------------------------------
045700*    RECORTA EL SUFIJO DE GERUNDIO PERFECTIVO DE LA RV, SI HAY
045800*    ALGUNO DE LA TABLA DE 6 SUFIJOS QUE COINCIDA.
045900 2200-GERUNDIO-I.
046000
046100     SET WS-SUFIJO-NO TO TRUE
046200     MOVE ZEROS TO WS-IX-SUF
046300
046400*    RECORRE LAS 6 FILAS DE LA TABLA EN ORDEN FIJO, CORTANDO
046500*    APENAS ENCUENTRA LA PRIMERA QUE COINCIDE (2210).
046600     PERFORM 2210-EVAL-SUF-GER-I THRU 2210-EVAL-SUF-GER-F
046700        VARYING WS-IX-SUF FROM 1 BY 1
046800        UNTIL WS-IX-SUF > 6 OR WS-SUFIJO-SI.
046900
047000 2200-GERUNDIO-F. EXIT.
047100
047200
047300*------------------------------------------------------------
047400*    COMPARA LA COLA DE LA RV (DE LARGO WS-SUF-LONG) CONTRA LA
047500*    FILA WS-IX-SUF DE LA TABLA DE GERUNDIO; SI COINCIDE,
047600*    RECORTA LA RV Y MARCA AMBOS SWITCHES (SUFIJO Y GERUNDIO).
047700 2210-EVAL-SUF-GER-I.
047800
047900*    LARGO DEL SUFIJO DE ESTA FILA; SI LA RV NO ES SIQUIERA TAN
048000*    LARGA, NO PUEDE TERMINAR EN ESE SUFIJO Y SE DESCARTA.
048100     MOVE WS-GER-LONG(WS-IX-SUF) TO WS-SUF-LONG
048200     IF WS-RV-LONG >= WS-SUF-LONG AND WS-SUF-LONG > ZERO THEN
048300*       POSICION DONDE EMPEZARIA EL SUFIJO DENTRO DE LA RV SI
048400*       ESTUVIERA AL FINAL (COLA DE LARGO WS-SUF-LONG).
048500        COMPUTE WS-POS-INICIO = WS-RV-LONG - WS-SUF-LONG + 1
048600        IF WS-RV(WS-POS-INICIO:WS-SUF-LONG) =
048700              WS-GER-SUF(WS-IX-SUF)(1:WS-SUF-LONG) THEN
048800           COMPUTE WS-RV-LONG = WS-RV-LONG - WS-SUF-LONG
048900           SET WS-SUFIJO-SI TO TRUE
049000           SET WS-GERUNDIO-SI TO TRUE
049100        END-IF
049200     END-IF.
049300
049400 2210-EVAL-SUF-GER-F. EXIT.
049500
049600
049700*------------------------------------------------------------
049800*    RECORTA EL SUFIJO DE ADJETIVO DE LA RV, SI HAY ALGUNO DE
049900*    LA TABLA DE 26 SUFIJOS QUE COINCIDA.
050000 2300-ADJETIVO-I.
050100
050200     SET WS-SUFIJO-NO TO TRUE
050300
050400*    RECORRE LAS 26 FILAS DE LA TABLA EN ORDEN FIJO, CORTANDO
050500*    APENAS ENCUENTRA LA PRIMERA QUE COINCIDE (2310).
050600     PERFORM 2310-EVAL-SUF-ADJ-I THRU 2310-EVAL-SUF-ADJ-F
050700        VARYING WS-IX-SUF FROM 1 BY 1
050800        UNTIL WS-IX-SUF > 26 OR WS-SUFIJO-SI.
050900
051000 2300-ADJETIVO-F. EXIT.
051100
051200
051300*------------------------------------------------------------
051400*    COMPARA LA COLA DE LA RV CONTRA LA FILA WS-IX-SUF DE LA
051500*    TABLA DE ADJETIVO; SI COINCIDE, RECORTA LA RV (NO TOCA EL
051600*    SWITCH DE GERUNDIO, QUE YA QUEDO EN 'N' PARA LLEGAR ACA).
051700 2310-EVAL-SUF-ADJ-I.
051800
051900*    MISMO CHEQUEO DE LARGO QUE 2210, CONTRA LA TABLA DE
052000*    ADJETIVO EN LUGAR DE LA DE GERUNDIO.
052100     MOVE WS-ADJ-LONG(WS-IX-SUF) TO WS-SUF-LONG
052200     IF WS-RV-LONG >= WS-SUF-LONG AND WS-SUF-LONG > ZERO THEN
052300        COMPUTE WS-POS-INICIO = WS-RV-LONG - WS-SUF-LONG + 1
052400        IF WS-RV(WS-POS-INICIO:WS-SUF-LONG) =
052500              WS-ADJ-SUF(WS-IX-SUF)(1:WS-SUF-LONG) THEN
052600           COMPUTE WS-RV-LONG = WS-RV-LONG - WS-SUF-LONG
052700           SET WS-SUFIJO-SI TO TRUE
052800        END-IF
052900     END-IF.
053000
053100 2310-EVAL-SUF-ADJ-F. EXIT.
053200
053300
053400*------------------------------------------------------------
053500*    RECORTA EL SUFIJO DE VERBO DE LA RV (YA RECORTADA POR
053600*    ADJETIVO SI CORRESPONDIA), SI HAY ALGUNO DE LA TABLA DE
053700*    17 SUFIJOS QUE COINCIDA.
053800 2400-VERBO-I.
053900
054000     SET WS-SUFIJO-NO TO TRUE
054100
054200*    RECORRE LAS 17 FILAS DE LA TABLA EN ORDEN FIJO, CORTANDO
054300*    APENAS ENCUENTRA LA PRIMERA QUE COINCIDE (2410).
054400     PERFORM 2410-EVAL-SUF-VRB-I THRU 2410-EVAL-SUF-VRB-F
054500        VARYING WS-IX-SUF FROM 1 BY 1
054600        UNTIL WS-IX-SUF > 17 OR WS-SUFIJO-SI.
054700
054800 2400-VERBO-F. EXIT.
054900
055000
055100*------------------------------------------------------------
055200*    COMPARA LA COLA DE LA RV CONTRA LA FILA WS-IX-SUF DE LA
055300*    TABLA DE VERBO; SI COINCIDE, RECORTA LA RV.
055400 2410-EVAL-SUF-VRB-I.
055500
055600*    MISMO CHEQUEO DE LARGO QUE 2210, CONTRA LA TABLA DE
055700*    VERBO EN LUGAR DE LA DE GERUNDIO.
055800     MOVE WS-VRB-LONG(WS-IX-SUF) TO WS-SUF-LONG
055900     IF WS-RV-LONG >= WS-SUF-LONG AND WS-SUF-LONG > ZERO THEN
056000        COMPUTE WS-POS-INICIO = WS-RV-LONG - WS-SUF-LONG + 1
056100        IF WS-RV(WS-POS-INICIO:WS-SUF-LONG) =
056200              WS-VRB-SUF(WS-IX-SUF)(1:WS-SUF-LONG) THEN
056300           COMPUTE WS-RV-LONG = WS-RV-LONG - WS-SUF-LONG
056400           SET WS-SUFIJO-SI TO TRUE
056500        END-IF
056600     END-IF.
056700
056800 2410-EVAL-SUF-VRB-F. EXIT.
056900
057000
057100*------------------------------------------------------------
057200*    RECORTA EL SUFIJO DE SUSTANTIVO DE LA RV (LA ULTIMA DE
057300*    LAS CUATRO TABLAS EN APLICARSE), SI HAY ALGUNO DE LA
057400*    TABLA DE 36 SUFIJOS QUE COINCIDA.
057500*    CORTA LA BUSQUEDA AL PRIMER MATCH (SIS-0699).
057600 2500-SUSTANTIVO-I.
057700
057800     SET WS-SUFIJO-NO TO TRUE
057900
058000*    RECORRE LAS 36 FILAS DE LA TABLA EN ORDEN FIJO, CORTANDO
058100*    APENAS ENCUENTRA LA PRIMERA QUE COINCIDE (2510).
058200     PERFORM 2510-EVAL-SUF-SUS-I THRU 2510-EVAL-SUF-SUS-F
058300        VARYING WS-IX-SUF FROM 1 BY 1
058400        UNTIL WS-IX-SUF > 36 OR WS-SUFIJO-SI.
058500
058600 2500-SUSTANTIVO-F. EXIT.
058700
058800
058900*------------------------------------------------------------
059000*    COMPARA LA COLA DE LA RV CONTRA LA FILA WS-IX-SUF DE LA
059100*    TABLA DE SUSTANTIVO; SI COINCIDE, RECORTA LA RV.
059200 2510-EVAL-SUF-SUS-I.
059300
059400*    MISMO CHEQUEO DE LARGO QUE 2210, CONTRA LA TABLA DE
059500*    SUSTANTIVO EN LUGAR DE LA DE GERUNDIO.
059600     MOVE WS-SUS-LONG(WS-IX-SUF) TO WS-SUF-LONG
059700     IF WS-RV-LONG >= WS-SUF-LONG AND WS-SUF-LONG > ZERO THEN
059800        COMPUTE WS-POS-INICIO = WS-RV-LONG - WS-SUF-LONG + 1
059900        IF WS-RV(WS-POS-INICIO:WS-SUF-LONG) =
060000              WS-SUS-SUF(WS-IX-SUF)(1:WS-SUF-LONG) THEN
060100           COMPUTE WS-RV-LONG = WS-RV-LONG - WS-SUF-LONG
060200           SET WS-SUFIJO-SI TO TRUE
060300        END-IF
060400     END-IF.
060500
060600 2510-EVAL-SUF-SUS-F. EXIT.
060700
060800
060900*------------------------------------------------------------
061000*    QUITA UN SIGNO BLANDO (Ь) FINAL QUE HAYA QUEDADO AL FINAL
061100*    DE LA RV DESPUES DE LOS RECORTES ANTERIORES (SIS-0512);
061200*    ESE CARACTER NUNCA FORMA PARTE DE LA RAIZ DEVUELTA.
061300 2600-QUITAR-BLANDA-I.
061400
061500     IF WS-RV-LONG > ZERO THEN
061600        IF WS-RV(WS-RV-LONG:1) = 'ь' THEN
061700           COMPUTE WS-RV-LONG = WS-RV-LONG - 1
061800        END-IF
061900     END-IF.
062000
062100 2600-QUITAR-BLANDA-F. EXIT.
062200
062300
062400*------------------------------------------------------------
062500*    RAIZ FINAL = PREFIJO + RV RECORTADA (SIS-0901: CUIDA
062600*    NO SUPERAR LAS 30 POSICIONES DE LK-PALABRA).
062700 2700-RECOMPONER-I.
062800
062900*    PASO 1: EL PREFIJO (TODO LO ANTERIOR A LA RV, SIN TOCAR)
063000*    VA SIEMPRE AL PRINCIPIO DE LK-PALABRA.
063100     MOVE SPACES TO LK-PALABRA
063200     MOVE WS-PREFIJO(1:WS-PREFIJO-LONG) TO LK-PALABRA
063300
063400*    PASO 2: SI QUEDO ALGO DE RV DESPUES DE LOS RECORTES, SE
063500*    AGREGA A CONTINUACION DEL PREFIJO.
063600     IF WS-RV-LONG > ZERO THEN
063700        MOVE WS-RV(1:WS-RV-LONG)
063800           TO LK-PALABRA(WS-PREFIJO-LONG + 1:WS-RV-LONG)
063900     END-IF
064000
064100*    PASO 3: ACTUALIZA EL LARGO DEVUELTO A PGMCLATX.
064200     COMPUTE LK-PALABRA-LONG = WS-PREFIJO-LONG + WS-RV-LONG.
064300
064400 2700-RECOMPONER-F. EXIT.
064500
064600
064700*------------------------------------------------------------
064800*    DISPLAY DE DIAGNOSTICO PARA SOPORTE DE PRODUCCION
064900*    (SIS-0803); SOLO SE EMITE CUANDO LA PALABRA NO TUVO RV Y
065000*    POR LO TANTO SE DEVOLVIO SIN MODIFICAR.
065100 9999-FINAL-I.
065200
065300     IF WS-RV-NO THEN
065400        DISPLAY '   PGMRAIZ: SIN RV, PALABRA SIN CAMBIOS: '
065500                                                LK-PALABRA
065600     END-IF.
065700
065800 9999-FINAL-F. EXIT.
